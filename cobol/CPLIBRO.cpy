000100******************************************************************00010000
000200*    CPLIBRO                                                    *00020000
000300*    LAYOUT DEL MAESTRO DE LIBROS (LIBRO.MAESTRO) Y DE LA TABLA  *00030000
000400*    EN MEMORIA DONDE SE CARGA PARA BUSQUEDA SEARCH ALL.         *00040000
000500*    EL MAESTRO LLEGA ORDENADO POR LIB-NOMBRE ASCENDENTE.        *00050000
000600*    LARGO REGISTRO MAESTRO = 24 BYTES.                         *00060000
000700*------------------------------------------------------------------00070000
000800* HISTORIA:                                                      00080000
000900* 1992-03-02 HQV TK-0201  VERSION INICIAL - LIBROS DE NEGOCIACION.00090000
001000* 1999-02-11 LFP TK-0420  REVISION Y2K - SIN IMPACTO EN ESTE CPY. 00100000
001100*------------------------------------------------------------------00110000
001200     01  LIB-REGISTRO.                                           00120000
001300         03  LIB-NOMBRE                PIC X(20).                00130000
001400         03  LIB-ACTIVO                PIC X(01).                00140000
001500             88  LIB-ES-ACTIVO                 VALUE 'Y'.        00150000
001600             88  LIB-NO-ES-ACTIVO              VALUE 'N'.        00160000
001700         03  FILLER                    PIC X(03).                00170000
001800*------------------------------------------------------------------00180000
001900*    TABLA DE LIBROS EN MEMORIA - CARGADA UNA VEZ EN EL ARRANQUE  00190000
002000*    Y BUSCADA CON SEARCH ALL (CLAVE LIB-NOMBRE-TB).              00200000
002100     01  WS-TABLA-LIBROS.                                        00210000
002200         03  WS-LIB-CANT-TABLA        PIC 9(03) COMP.            00220000
002300         03  WS-LIB-ELEMENTO OCCURS 200 TIMES                    00230000
002400                 ASCENDING KEY IS LIB-NOMBRE-TB                  00240000
002500                 INDEXED BY IX-LIB.                              00250000
002600             05  LIB-NOMBRE-TB         PIC X(20).                 00260000
002700             05  LIB-ACTIVO-TB         PIC X(01).                 00270000
