000100******************************************************************00010000
000200*    CPSOLIC                                                    *00020000
000300*    LAYOUT DE UNA SOLICITUD DE AUTORIZACION, TAL COMO LA ENVIA  *00030000
000400*    EL SISTEMA DE CAPTURA A AUTORIZA.ENTRADA: QUIEN PIDE, QUE   *00040000
000500*    OPERACION PIDE, Y LOS DOS DATOS DE LA NEGOCIACION QUE       *00050000
000600*    NECESITA EL CHEQUEO DE PRIVILEGIO (ID Y OPERADOR DUEÑO).    *00060000
000700*    LARGO REGISTRO = 58 BYTES.                                  00070000
000800*------------------------------------------------------------------00080000
000900* HISTORIA:                                                      00090000
001000* 1990-06-11 RMS TK-0140  VERSION INICIAL.                        00100000
001100* 1995-01-20 CBO TK-0255  SE AMPLIA SOL-OPERACION A X(06)         00110000
001200*                         PARA ADMITIR 'DELETE'.                 00120000
001300*------------------------------------------------------------------00130000
001400     01  SOL-REGISTRO.                                           00140000
001500         03  SOL-USR-LOGIN             PIC X(20).                00150000
001600         03  SOL-OPERACION             PIC X(06).                00160000
001700         03  SOL-NEG-ID                PIC 9(09).                00170000
001800         03  SOL-NEG-OPERADOR          PIC X(20).                00180000
001900         03  FILLER                    PIC X(03).                00190000
