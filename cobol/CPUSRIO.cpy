000100******************************************************************00010000
000200*    CPUSRIO                                                    *00020000
000300*    LAYOUT DEL MAESTRO DE USUARIOS (USUARIO.MAESTRO) Y DE LA    *00030000
000400*    TABLA EN MEMORIA DONDE SE CARGA PARA BUSQUEDA SEARCH ALL.   *00040000
000500*    EL MAESTRO LLEGA ORDENADO POR USR-LOGIN ASCENDENTE; NO HAY  *00050000
000600*    SOPORTE DE ARCHIVO INDEXADO EN ESTE AMBIENTE, POR LO QUE SE *00060000
000700*    CARGA COMPLETO A LA TABLA EN EL ARRANQUE DEL PROGRAMA.      *00070000
000800*    LARGO REGISTRO MAESTRO = 40 BYTES.                         *00080000
000900*------------------------------------------------------------------00090000
001000* HISTORIA:                                                      00100000
001100* 1990-06-11 RMS TK-0140  VERSION INICIAL - PERFILES DE USUARIO.  00110000
001200* 1995-01-20 CBO TK-0255  SE AMPLIA USR-TIPO DE X(08) A X(12)     00120000
001300*                         PARA ADMITIR 'TRADER_SALES'.           00130000
001400* 2002-07-30 RMS TK-0580  TABLA EN MEMORIA AUMENTADA A 500.       00140000
001500*------------------------------------------------------------------00150000
001600     01  USR-REGISTRO.                                           00160000
001700         03  USR-LOGIN                PIC X(20).                 00170000
001800         03  USR-TIPO                  PIC X(12).                00180000
001900         03  FILLER                    PIC X(08).                00190000
002000*------------------------------------------------------------------00200000
002100*    TABLA DE USUARIOS EN MEMORIA - CARGADA UNA VEZ EN EL         00210000
002200*    ARRANQUE Y BUSCADA CON SEARCH ALL (CLAVE USR-LOGIN-TB).      00220000
002300     01  WS-TABLA-USUARIOS.                                      00230000
002400         03  WS-USR-CANT-TABLA        PIC 9(03) COMP.            00240000
002500         03  WS-USR-ELEMENTO OCCURS 500 TIMES                    00250000
002600                 ASCENDING KEY IS USR-LOGIN-TB                   00260000
002700                 INDEXED BY IX-USR.                              00270000
002800             05  USR-LOGIN-TB          PIC X(20).                 00280000
002900             05  USR-TIPO-TB           PIC X(12).                 00290000
