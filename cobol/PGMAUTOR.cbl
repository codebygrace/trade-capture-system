000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  PGMAUTOR.
000300       AUTHOR.      R. MARTINEZ SOSA.
000400       INSTALLATION. GERENCIA DE SISTEMAS - MESA DE DERIVADOS.
000500       DATE-WRITTEN. 04/03/1989.
000600       DATE-COMPILED.
000700       SECURITY.    CONFIDENCIAL - USO INTERNO EXCLUSIVO.
000800*----------------------------------------------------------------
000900*    PGMAUTOR
001000*    MOTOR DE AUTORIZACION DE OPERACIONES SOBRE NEGOCIACIONES.
001100*    POR CADA SOLICITUD (USUARIO, OPERACION, NEGOCIACION)
001200*    RECIBIDA EN AUTORIZA.ENTRADA, DECIDE SI EL USUARIO TIENE
001300*    PRIVILEGIO PARA REALIZAR LA OPERACION SOLICITADA, SEGUN SU
001400*    PERFIL Y, PARA OPERADORES/VENTAS, SEGUN SI ES EL DUEÑO DE
001500*    LA NEGOCIACION.  NO ACUMULA TOTALES DE NEGOCIO; ES UNA
001600*    DECISION POR SOLICITUD, NO UN PASO DE ACUMULACION.
001620*
001630*    ESTE PROGRAMA NO TOCA NEGOCIA.ENTRADA NI LOS MAESTROS DE
001640*    LIBROS/CONTRAPARTES; SOLO CONOCE AL USUARIO QUE PIDE, LA
001650*    OPERACION QUE PIDE, Y LOS DOS DATOS DE LA NEGOCIACION QUE
001660*    SE NECESITAN PARA EL CHEQUEO DE DUEÑO (ID Y OPERADOR).  SI
001670*    EN EL FUTURO SE AGREGAN PERFILES NUEVOS, EL LUGAR A TOCAR
001680*    ES SOLO LA TABLA EVALUATE DE 2100-AUTORIZAR-I; NO HAY QUE
001690*    TOCAR NADA DE CPSOLIC NI DEL LAYOUT DE SALIDA.
001700*----------------------------------------------------------------
001800*    HISTORIA DE CAMBIOS
001900*----------------------------------------------------------------
002000* 1989-04-03 RMS TK-0100 VERSION INICIAL.
002100* 1989-09-14 RMS TK-0107 SE AGREGA TABLA DE PERFILES EN MEMORIA
002200*                        (ANTES EL PERFIL SE RECIBIA EN LA
002300*                        SOLICITUD, SIN VALIDAR CONTRA MAESTRO).
002320*                        MOTIVO: AUDITORIA ENCONTRO SOLICITUDES
002340*                        CON PERFIL FALSIFICADO EN EL ARCHIVO DE
002360*                        ENTRADA; DE AHORA EN MAS EL PERFIL SE
002380*                        TOMA SIEMPRE DEL MAESTRO, NUNCA DE LA
002390*                        SOLICITUD.
002400* 1990-06-11 RMS TK-0140 SE REDEFINE LA SOLICITUD DE ENTRADA
002500*                        PARA TRAER SOLO LO QUE NECESITA ESTE
002600*                        CHEQUEO (ANTES TRAIA TODA LA NEGOCIA-
002700*                        CION COMPLETA, SIN USO).
002720*                        EL LAYOUT COMPLETO DE NEGOCIA.ENTRADA
002740*                        SE QUEDA EN PGMVALNG; AQUI SOLO VIAJAN
002760*                        LAS CUATRO COLUMNAS QUE EL CHEQUEO DE
002780*                        PRIVILEGIO REALMENTE USA.
002800* 1991-11-18 HQV TK-0188 PERFIL TRADER_SALES: SE AGREGA CHEQUEO
002900*                        DE DUEÑO DE LA NEGOCIACION.
002920*                        ANTES DE ESTE CAMBIO UN TRADER_SALES
002940*                        PODIA AMENDAR NEGOCIACIONES DE OTRO
002960*                        OPERADOR; LA MESA PIDIO RESTRINGIRLO A
002980*                        SUS PROPIAS NEGOCIACIONES SOLAMENTE.
003000* 1993-05-06 HQV TK-0233 PERFILES MO Y SUPPORT: AUTORIZACION
003100*                        LIMITADA POR OPERACION SOLICITADA.
003120*                        MO (MIDDLE OFFICE) PUEDE AMEND Y VIEW
003140*                        PERO NO CREATE NI DELETE; SUPPORT SOLO
003160*                        PUEDE VIEW.  AMBOS PERFILES SON NUEVOS
003180*                        EN EL MAESTRO DE USUARIOS DESDE ESTE
003190*                        TICKET.
003200* 1995-01-20 CBO TK-0255 SOL-OPERACION AMPLIADA A X(06) PARA
003300*                        ADMITIR 'DELETE'; SE AMPLIA USR-TIPO
003400*                        EN EL MAESTRO A X(12) PARA ADMITIR
003500*                        'TRADER_SALES'.
003520*                        (EL CAMBIO DE LARGO DE SOL-OPERACION
003540*                        SE PROPAGA A CPSOLIC Y AL REDEFINES
003560*                        SOL-BLOQUE; VER TAMBIEN CPUSRIO.)
003600* 1996-08-02 HQV TK-0301 CORRECCION: LA COMPARACION OPERADOR/
003700*                        SOLICITANTE DEBE SER INSENSIBLE A
003800*                        MAYUSCULAS/MINUSCULAS (SE AGREGAN LAS
003900*                        AREAS WS-...-MAY CONVERTIDAS CON
004000*                        INSPECT CONVERTING).
004020*                        EL SISTEMA DE CAPTURA ALGUNAS VECES
004040*                        ENVIABA EL LOGIN EN MINUSCULAS Y EL
004060*                        MAESTRO LO TENIA EN MAYUSCULAS; SE
004080*                        PERDIAN AUTORIZACIONES VALIDAS DEL
004090*                        PERFIL TRADER_SALES POR ESA CAUSA.
004100* 1998-09-09 LFP TK-0412 REVISION Y2K - CAMPOS DE FECHA DE ESTE
004200*                        PROGRAMA YA SON AAAAMMDD; SIN CAMBIOS
004300*                        DE DATOS, SOLO SE AGREGA ESTA NOTA Y
004400*                        SE CORRE LA VERIFICACION DE COMPILADOR.
004420*                        (ESTE PROGRAMA NO GUARDA FECHAS DE
004440*                        NEGOCIO, SOLO LA FECHA DE CORRIDA PARA
004460*                        EL ENCABEZADO DE BITACORA; EL RIESGO
004480*                        Y2K ERA BAJO PERO SE REVISO IGUAL.)
004500* 2002-07-30 RMS TK-0580 TABLA DE USUARIOS EN MEMORIA AUMENTADA
004600*                        A 500 ELEMENTOS (CRECIO LA MESA).
004620*                        LA TABLA ANTERIOR ERA DE 200; SE
004640*                        AGOTO A MITAD DE AÑO CUANDO SE FUSIONO
004660*                        LA MESA DE SWAPS CON LA DE FORWARDS.
004700* 2006-03-15 CBO TK-0702 SE AGREGA CONTADOR DE SOLICITUDES
004800*                        PROCESADAS AL PIE, PARA BITACORA DE
004900*                        OPERACIONES (NO ES TOTAL DE CONTROL DE
005000*                        NEGOCIO, SOLO AUDITORIA DE CORRIDA).
005100*----------------------------------------------------------------
005200
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM
005700           UPSI-0 ON STATUS IS WS-MODO-PRUEBA
005800                  OFF STATUS IS WS-MODO-NORMAL
005900           CLASS CLASE-LETRAS IS 'A' THRU 'Z'.
005920*
005940*    UPSI-0 DISTINGUE CORRIDA DE PRUEBA DE CORRIDA NORMAL (LA
005960*    DE PRUEBA DEJA ENCENDIDO WS-MODO-PRUEBA PARA QUE OPERACIONES
005980*    PUEDA CORRER ESTE PROGRAMA SOBRE UN LOTE DE SOLICITUDES
006000*    SIMULADAS SIN QUE CUENTE PARA LA BITACORA DE PRODUCCION).
006020*    CLASE-LETRAS SE USA EN VALIDACIONES FUTURAS DE CAMPOS
006040*    ALFABETICOS; HOY NO SE REFERENCIA EN ESTE PROGRAMA PERO SE
006060*    DEJA DECLARADA PORQUE ASI LA TRAEN TODOS LOS PROGRAMAS DE
006080*    LA MESA (CONVENCION DEL DEPARTAMENTO).
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006220*    AUTENT   = SOLICITUDES DE AUTORIZACION QUE LLEGAN DEL
006240*               SISTEMA DE CAPTURA (UNA POR OPERACION PEDIDA).
006300           SELECT SOLICITUDES ASSIGN TO AUTENT
006400           ORGANIZATION IS LINE SEQUENTIAL
006500           FILE STATUS  IS FS-SOLICITUD.
006600
006620*    USRMAE   = MAESTRO DE USUARIOS Y PERFILES; SE CARGA COMPLETO
006640*               A MEMORIA UNA SOLA VEZ (VER TK-0107 Y TK-0580).
006700           SELECT USUARIOS    ASSIGN TO USRMAE
006800           ORGANIZATION IS LINE SEQUENTIAL
006900           FILE STATUS  IS FS-USUARIO.
007000
007020*    AUTSAL   = SALIDA CON UNA LINEA DE DECISION POR SOLICITUD.
007100           SELECT DECISIONES  ASSIGN TO AUTSAL
007200           ORGANIZATION IS LINE SEQUENTIAL
007300           FILE STATUS  IS FS-DECISION.
007400
007500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007600       DATA DIVISION.
007700       FILE SECTION.
007800
007820*    EL REGISTRO FISICO DE CADA ARCHIVO SE DECLARA COMO UN
007840*    BLOQUE PIC X PLANO; EL DESGLOSE POR CAMPOS SE HACE EN LAS
007860*    AREAS DE WORKING-STORAGE DESPUES DE LEER (VIA READ ... INTO),
007880*    TAL COMO LO HACE EL RESTO DE LOS PROGRAMAS DE LA MESA.
007890*    FD-SOLICITUD ES DE 58 BYTES, IGUAL AL LARGO DE SOL-REGISTRO
007892*    (COPY CPSOLIC); CUALQUIER CAMBIO DE LARGO EN CPSOLIC TIENE
007894*    QUE REPETIRSE AQUI Y EN EL REDEFINES SOL-BLOQUE DE ABAJO.
007900       FD  SOLICITUDES.
008000       01  FD-SOLICITUD             PIC X(58).
008100
008110*    USRMAE SE LEE UNA SOLA VEZ, DE PRINCIPIO A FIN, EN
008120*    1100-CARGAR-USUARIOS-I; DE AHI EN ADELANTE EL PROGRAMA
008130*    TRABAJA SOBRE LA TABLA WS-USR-ELEMENTO (COPY CPUSRIO), NUNCA
008140*    VUELVE A TOCAR ESTE FD.
008200       FD  USUARIOS.
008300       01  FD-USUARIO               PIC X(40).
008400
008410*    AUTSAL SE ESCRIBE SOLO DESDE 2200-ESCRIBIR-I, A RAZON DE UNA
008420*    LINEA POR SOLICITUD LEIDA CON EXITO (FS-SOLICITUD = '00').
008500       FD  DECISIONES.
008600       01  FD-DECISION              PIC X(80).
008700
008800       WORKING-STORAGE SECTION.
008900*=======================*
009000       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STOR *'
009100
009200*----   ARCHIVOS  ----------------------------------------
009220*    UN CODIGO DE ESTADO POR ARCHIVO, REVISADO DESPUES DE CADA
009240*    OPEN/READ/CLOSE (VER PARAGRAFOS 1000, 2050 Y 9999).
009300       77  FS-SOLICITUD            PIC XX      VALUE SPACES.
009400       77  FS-USUARIO              PIC XX      VALUE SPACES.
009500       77  FS-DECISION             PIC XX      VALUE SPACES.
009550*    '00' = SIGUE LEYENDO; '10' = FIN DE ARCHIVO NORMAL;
009560*    CUALQUIER OTRO VALOR ES ERROR DE E/S Y CORTA LA CORRIDA.
009600
009620*    INTERRUPTOR DE FIN DE LECTURA, ESTILO ESTANDAR DE LA MESA
009640*    (88-LEVELS SOBRE UN UNICO CAMPO X).
009700       77  WS-STATUS-FIN           PIC X.
009800           88  WS-FIN-LECTURA                  VALUE 'Y'.
009900           88  WS-NO-FIN-LECTURA               VALUE 'N'.
010000
010020*    BANDERAS DE MODO DE CORRIDA, REFLEJADAS DESDE UPSI-0 (VER
010040*    SPECIAL-NAMES ARRIBA).
010100       77  WS-MODO-PRUEBA          PIC X       VALUE 'N'.
010200       77  WS-MODO-NORMAL          PIC X       VALUE 'S'.
010210*    HOY ESTE PROGRAMA NO RAMIFICA LOGICA DE NEGOCIO SOBRE EL
010220*    MODO (NO HACE FALTA: LAS SOLICITUDES DE PRUEBA VIENEN EN UN
010230*    ARCHIVO AUTENT SEPARADO); SE RESERVAN ESTOS DOS CAMPOS POR
010240*    SI ALGUNA VEZ HACE FALTA DISTINGUIR EN LA BITACORA.
010300
010400*---- CONTADORES DE AUDITORIA DE CORRIDA (VER TK-0702) ---
010420*    SOLO PARA LA BITACORA DE OPERACIONES AL PIE DEL REPORTE;
010440*    NO SON TOTALES DE CONTROL DE NEGOCIO (PGMVALNG ES EL QUE
010460*    LLEVA ESOS).
010500       77  WS-CANT-SOLICITUDES     PIC 9(05) COMP.
010600       77  WS-CANT-AUTORIZADAS     PIC 9(05) COMP.
010700       77  WS-CANT-NO-AUTORIZADAS  PIC 9(05) COMP.
010750*    CAMPO EDITADO SOLO PARA LA BITACORA DE 9999-FINAL-I; NO SE
010760*    ESCRIBE A NINGUN ARCHIVO (VER TK-0702).
010800       77  WS-CANT-SOL-EDIT        PIC ZZZZ9.
010900
011000*---- AREA DE LA SOLICITUD LEIDA --------------------------
011020*    CPSOLIC TRAE SOLO LOS CUATRO CAMPOS QUE ESTE CHEQUEO
011040*    NECESITA (VER TK-0140); EL REDEFINES DE ABAJO PERMITE
011060*    TRATAR EL REGISTRO COMO UN SOLO BLOQUE CUANDO HACE FALTA
011080*    (POR EJEMPLO PARA UN DISPLAY DE DIAGNOSTICO COMPLETO).
011100           COPY CPSOLIC.
011200       01  SOL-BLOQUE REDEFINES SOL-REGISTRO PIC X(58).
011210*    SOL-BLOQUE SE USA SOLO EN DISPLAYS DE DIAGNOSTICO PUNTUALES
011220*    (NO EN ESTE PROGRAMA TAL COMO ESTA HOY); SE MANTIENE PORQUE
011230*    TODOS LOS PROGRAMAS DE LA MESA QUE TRAEN CPSOLIC TRAEN
011240*    TAMBIEN ESTE REDEFINES, POR CONSISTENCIA ENTRE COPYBOOKS.
011300
011400*---- MAESTRO DE USUARIOS EN MEMORIA ----------------------
011420*    CARGADO COMPLETO EN 1100-CARGAR-USUARIOS-I Y BUSCADO CON
011440*    SEARCH ALL (VER 2150-BUSCAR-USUARIO-I); EL MAESTRO DEBE
011460*    LLEGAR ORDENADO POR USR-LOGIN ASCENDENTE (LO GARANTIZA EL
011480*    PROCESO DE CAPTURA QUE GENERA USRMAE).
011500           COPY CPUSRIO.
011600
011700*---- AREAS DE COMPARACION INSENSIBLE A MAYUS/MINUS -------
011800*     (VER TK-0233 Y TK-0301)
011820*    SE USAN COMO AREA DE TRABAJO PARA EL INSPECT CONVERTING;
011840*    LOS CAMPOS ORIGINALES (SOL-OPERACION, USR-TIPO-TB, ETC.)
011860*    NUNCA SE TOCAN, PARA QUE LA SALIDA (2200-ESCRIBIR-I) SIGA
011880*    MOSTRANDO EL DATO TAL COMO LLEGO.
011900       77  WS-OPR-MAY              PIC X(06)   VALUE SPACES.
012000       77  WS-TIPO-MAY             PIC X(12)   VALUE SPACES.
012100       77  WS-LOGIN-SOL-MAY        PIC X(20)   VALUE SPACES.
012200       77  WS-OPERADOR-MAY         PIC X(20)   VALUE SPACES.
012300
012400       77  WS-USUARIO-OK           PIC X       VALUE 'N'.
012410*    REFLEJA EL RESULTADO DEL SEARCH ALL DE 2150-BUSCAR-USUARIO-I;
012420*    SE REINICIALIZA A NO-ENCONTRADO ANTES DE CADA BUSQUEDA
012430*    PORQUE EL SEARCH ALL NO TOCA ESTE CAMPO CUANDO NO HAY
012440*    COINCIDENCIA (SE QUEDARIA CON EL VALOR DE LA VUELTA ANTERIOR).
012500           88  WS-USUARIO-ENCONTRADO           VALUE 'Y'.
012600           88  WS-USUARIO-NO-ENCONTRADO        VALUE 'N'.
012700
012720*    RESULTADO DE LA DECISION, TEXTO LIBRE PARA QUE EL OPERADOR
012740*    DE LA MESA LO LEA DIRECTO DEL REPORTE SIN TABLA DE CODIGOS.
012800       77  WS-DECISION             PIC X(14)   VALUE SPACES.
012810*    VALORES POSIBLES: 'AUTORIZADO' O 'NO AUTORIZADO' (VER LAS
012820*    OCHO REGLAS EN 2100-AUTORIZAR-I); CUALQUIER OTRO TEXTO EN
012830*    ESTE CAMPO EN LA SALIDA SERIA SINTOMA DE UN BUG.
012900
013000*---- TIMBRE DE FECHA DE CORRIDA (VER DFHRMDR PATRON) -----
013020*    HOY NO SE USA PARA NINGUNA REGLA DE NEGOCIO (ESE CHEQUEO
013040*    VIVE EN PGMVALNG); SE DEJA AQUI SOLO PARA EL ENCABEZADO
013060*    DE BITACORA, SIGUIENDO LA COSTUMBRE DEL DEPARTAMENTO.
013100       01  WS-FECHA-PROCESO.
013200           03  WS-FECHA-AAAAMMDD   PIC 9(08)  VALUE ZEROS.
013300       01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
013400           03  WS-FECHA-AAAA       PIC 9(04).
013500           03  WS-FECHA-MM         PIC 9(02).
013600           03  WS-FECHA-DD         PIC 9(02).
013700
013720*    SIN ESTE TIMBRE, 9999-FINAL-I NO TENDRIA COMO ESTAMPAR LA
013740*    BITACORA CON LA FECHA DE LA CORRIDA; SE CARGA UNA SOLA VEZ
013760*    EN 1000-INICIO-I (NO CAMBIA DURANTE LA CORRIDA).
013800*---- LINEA DE SALIDA --------------------------------------
013820*    LARGO FIJO 80, IGUAL A AUTSAL-FD; SE LLENA EN 2200-ESCRIBIR-I.
013900       01  WS-LINEA-SALIDA         PIC X(80)  VALUE SPACES.
014000       01  WS-LINEA-SALIDA-R REDEFINES WS-LINEA-SALIDA.
014100           03  WS-SAL-LOGIN        PIC X(20).
014200           03  FILLER              PIC X(02).
014300           03  WS-SAL-OPERACION    PIC X(06).
014400           03  FILLER              PIC X(02).
014500           03  WS-SAL-NEG-ID       PIC 9(09).
014600           03  FILLER              PIC X(02).
014700           03  WS-SAL-DECISION     PIC X(14).
014800           03  FILLER              PIC X(23).
014810*    EL FILLER FINAL DE 23 POSICIONES QUEDA LIBRE A PROPOSITO;
014820*    ES EL MISMO MARGEN QUE DEJAN OTROS LAYOUTS DE SALIDA DE LA
014830*    MESA PARA UN CAMPO FUTURO SIN TENER QUE CORRER UN REFORMAT.
014900
015000       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STOR    *'.
015100
015200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015300       PROCEDURE DIVISION.
015310
015320*    INDICE DE PARRAFOS DE ESTE PROGRAMA (ORDEN DE APARICION):
015330*      0000-MAIN-PROCESS    CONTROL GENERAL DE LA CORRIDA.
015340*      1000-INICIO          OPEN DE LOS TRES ARCHIVOS + CARGA
015350*                           DE LA TABLA DE USUARIOS.
015360*      1100-CARGAR-USUARIOS LAZO DE CARGA DEL MAESTRO A MEMORIA.
015370*      1150-LEER-USUARIO    UNA LECTURA DE USRMAE + ALTA EN TABLA.
015380*      2000-PROCESO         UNA SOLICITUD COMPLETA (LEER/
015390*                           AUTORIZAR/ESCRIBIR).
015400*      2050-LEER            UNA LECTURA DE AUTENT.
015410*      2100-AUTORIZAR       LAS OCHO REGLAS DE PRIVILEGIO.
015420*      2150-BUSCAR-USUARIO  SEARCH ALL DEL LOGIN EN LA TABLA.
015430*      2200-ESCRIBIR        GRABA LA LINEA DE DECISION EN AUTSAL.
015440*      9999-FINAL           CLOSE + BITACORA DE CONTADORES.
015450
015500*----------------------------------------------------------
015600       0000-MAIN-PROCESS-I.
015620*    PARRAFO DE CONTROL: ABRE/CARGA, PROCESA UNA SOLICITUD POR
015640*    VUELTA HASTA FIN DE ARCHIVO, Y CIERRA.  TODO EL DETALLE DE
015660*    CADA PASO VIVE EN LOS PARRAFOS LLAMADOS; ESTE NO TOCA
015680*    NINGUN CAMPO DE DATOS DIRECTAMENTE.
015700
015800           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
015900           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016000                                  UNTIL WS-FIN-LECTURA
016100           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016210*    RETURN-CODE QUEDA EN 0000 SI TODO SALIO BIEN; LOS PARRAFOS
016220*    DE ERROR DE ESTE PROGRAMA LO DEJAN EN 9999 ANTES DE CORTAR
016230*    LA LECTURA, PARA QUE EL JCL/SCRIPT QUE LO LANZA PUEDA
016240*    DISTINGUIR UNA CORRIDA CORTADA DE UNA CORRIDA NORMAL.
016250
016300       0000-MAIN-PROCESS-F.  GOBACK.
016400
016500*----------------------------------------------------------
016600       1000-INICIO-I.
016620*    ABRE LOS TRES ARCHIVOS Y, SI TODO ABRIO BIEN, CARGA LA
016640*    TABLA DE USUARIOS A MEMORIA.  CUALQUIER ERROR DE OPEN
016660*    CORTA LA CORRIDA (RETURN-CODE 9999) EN LUGAR DE SEGUIR
016680*    CON ARCHIVOS A MEDIAS; ASI LO PIDIO OPERACIONES DESDE
016690*    EL PRINCIPIO (TK-0100).
016700
016800           MOVE ZEROS TO WS-CANT-SOLICITUDES
016900           MOVE ZEROS TO WS-CANT-AUTORIZADAS
017000           MOVE ZEROS TO WS-CANT-NO-AUTORIZADAS
017100           SET  WS-NO-FIN-LECTURA TO TRUE
017110*    TIMBRE DE CORRIDA PARA EL ENCABEZADO DE BITACORA DE
017120*    9999-FINAL-I (VER WS-FECHA-PROCESO ARRIBA).
017130           ACCEPT WS-FECHA-AAAAMMDD FROM DATE YYYYMMDD
017200
017300           OPEN INPUT  SOLICITUDES
017400           IF FS-SOLICITUD IS NOT EQUAL '00' THEN
017500              DISPLAY '* ERROR EN OPEN SOLICITUDES = ' FS-SOLICITUD
017600              MOVE 9999 TO RETURN-CODE
017700              SET  WS-FIN-LECTURA TO TRUE
017800           END-IF
017900
017910*    SI FALLA EL OPEN DE SOLICITUDES NO TIENE SENTIDO SEGUIR
017920*    ABRIENDO LOS OTROS DOS; SE SIGUE IGUAL (EN VEZ DE GO TO)
017930*    PORQUE CADA OPEN ES INDEPENDIENTE Y ASI SE VE EN LA
017940*    BITACORA CUALES DE LOS TRES FALLARON, NO SOLO EL PRIMERO.
018000           OPEN INPUT  USUARIOS
018100           IF FS-USUARIO IS NOT EQUAL '00' THEN
018200              DISPLAY '* ERROR EN OPEN USUARIOS = ' FS-USUARIO
018300              MOVE 9999 TO RETURN-CODE
018400              SET  WS-FIN-LECTURA TO TRUE
018500           END-IF
018600
018610*    USUARIOS SE ABRE PARA INPUT PORQUE SOLO SE LEE (LA CARGA A
018620*    LA TABLA EN MEMORIA); NUNCA SE REESCRIBE EL MAESTRO DESDE
018630*    ESTE PROGRAMA.
018700           OPEN OUTPUT DECISIONES
018800           IF FS-DECISION IS NOT EQUAL '00' THEN
018900              DISPLAY '* ERROR EN OPEN DECISIONES = ' FS-DECISION
019000              MOVE 9999 TO RETURN-CODE
019100              SET  WS-FIN-LECTURA TO TRUE
019200           END-IF
019210*    DECISIONES SE ABRE PARA OUTPUT (CORRIDA COMPLETA, NO
019220*    EXTEND); AUTSAL SE REGENERA ENTERO EN CADA CORRIDA.
019300
019310*    SOLO SE INTENTA CARGAR LA TABLA SI LOS TRES OPEN SALIERON
019320*    BIEN; SI NO, WS-FIN-LECTURA YA ESTA ENCENDIDO Y EL LAZO
019330*    PRINCIPAL NO VA A ENTRAR A 2000-PROCESO-I.
019400           IF WS-NO-FIN-LECTURA THEN
019500              PERFORM 1100-CARGAR-USUARIOS-I
019600                 THRU 1100-CARGAR-USUARIOS-F
019700           END-IF.
019800
019900       1000-INICIO-F.  EXIT.
020000
020100*---- CARGA EL MAESTRO DE USUARIOS A LA TABLA (TK-0107) ---
020200*     Y A LA TABLA DE 500 (TK-0580)
020220*    EL MAESTRO LLEGA ORDENADO POR USR-LOGIN; ESO ES LO QUE
020240*    PERMITE EL SEARCH ALL DE 2150-BUSCAR-USUARIO-I MAS ABAJO.
020260*    SI ALGUN DIA EL MAESTRO DEJA DE VENIR ORDENADO, EL SEARCH
020280*    ALL VA A FALLAR SILENCIOSAMENTE (NO ENCONTRAR COINCIDENCIAS
020290*    QUE EXISTEN); NO HAY CHEQUEO DE ORDEN EN ESTE PROGRAMA.
020300       1100-CARGAR-USUARIOS-I.
020400
020500           MOVE ZEROS TO WS-USR-CANT-TABLA
020600
020700           PERFORM 1150-LEER-USUARIO-I THRU 1150-LEER-USUARIO-F
020750              UNTIL FS-USUARIO IS EQUAL '10'.
020760*
020770*    ESTE LAZO NO VERIFICA WS-USR-CANT-TABLA CONTRA EL TOPE DE LA
020780*    TABLA (VER CPUSRIO, 500 ELEMENTOS DESDE TK-0580); SI USRMAE
020790*    ALGUNA VEZ TRAE MAS DE 500 USUARIOS, 1150-LEER-USUARIO-I
020800*    VA A SUBINDEXAR FUERA DE TABLA.  NO SE AGREGA CHEQUEO PORQUE
020810*    EL VOLUMEN ACTUAL DE LA MESA ESTA MUY LEJOS DE ESE TOPE; SI
020820*    ESO CAMBIA, ESTE ES EL LUGAR A REVISAR.
022200
022300       1100-CARGAR-USUARIOS-F.  EXIT.
022310
022320*---- LEE UN USUARIO Y LO AGREGA A LA TABLA EN MEMORIA -----
022321*    UN ERROR DE LECTURA DISTINTO DE FIN DE ARCHIVO CORTA LA
022322*    CORRIDA IGUAL QUE UN ERROR DE OPEN (VER 1000-INICIO-I).
022323       1150-LEER-USUARIO-I.
022324
022350           READ USUARIOS INTO USR-REGISTRO
022360           IF FS-USUARIO IS EQUAL '00' THEN
022370              ADD 1 TO WS-USR-CANT-TABLA
022380              SET IX-USR TO WS-USR-CANT-TABLA
022390              MOVE USR-LOGIN TO USR-LOGIN-TB (IX-USR)
022400              MOVE USR-TIPO  TO USR-TIPO-TB  (IX-USR)
022410           ELSE
022420              IF FS-USUARIO IS NOT EQUAL '10' THEN
022430                 DISPLAY '* ERROR LECTURA USUARIOS = ' FS-USUARIO
022440                 MOVE 9999 TO RETURN-CODE
022450                 SET  WS-FIN-LECTURA TO TRUE
022460              END-IF
022470           END-IF.
022480
022490       1150-LEER-USUARIO-F.  EXIT.
022495
022500*----------------------------------------------------------
022600       2000-PROCESO-I.
022620*    UNA VUELTA DE ESTE PARRAFO = UNA SOLICITUD PROCESADA DE
022640*    PRINCIPIO A FIN (LEER, AUTORIZAR, ESCRIBIR DECISION).
022700
022800           PERFORM 2050-LEER-I THRU 2050-LEER-F
022900
023000           IF FS-SOLICITUD IS EQUAL '00' THEN
023050*    WS-CANT-SOLICITUDES SOLO CUENTA SOLICITUDES LEIDAS CON
023060*    EXITO; UNA LINEA CON ERROR DE LECTURA YA CORTO LA CORRIDA
023070*    EN 2050-LEER-I Y NUNCA LLEGA HASTA AQUI.
023100              ADD 1 TO WS-CANT-SOLICITUDES
023200              PERFORM 2100-AUTORIZAR-I THRU 2100-AUTORIZAR-F
023300              PERFORM 2200-ESCRIBIR-I  THRU 2200-ESCRIBIR-F
023400           END-IF.
023500
023600       2000-PROCESO-F.  EXIT.
023700
023800*----------------------------------------------------------
023900       2050-LEER-I.
023920*    EVALUATE ESTANDAR DE LA MESA SOBRE EL CODIGO DE ESTADO DE
023940*    LECTURA: '00' SIGUE, '10' ES FIN DE ARCHIVO NORMAL, CUALQUIER
023960*    OTRO CODIGO ES ERROR Y CORTA LA CORRIDA.
024000
024100           READ SOLICITUDES INTO SOL-REGISTRO
024200           EVALUATE FS-SOLICITUD
024300              WHEN '00'
024400                 CONTINUE
024500              WHEN '10'
024600                 SET WS-FIN-LECTURA TO TRUE
024700              WHEN OTHER
024800                 DISPLAY '*ERROR LECTURA SOLICITUDES = ' FS-SOLICITUD
024900                 MOVE 9999 TO RETURN-CODE
025000                 SET WS-FIN-LECTURA TO TRUE
025100           END-EVALUATE.
025110
025120*    ESTE PARRAFO NUNCA DEVUELVE CON FS-SOLICITUD EN BLANCO:
025130*    QUEDA EN '00', '10' O EL CODIGO DE ERROR QUE TRAJO EL READ,
025140*    QUE ES LO QUE 2000-PROCESO-I EVALUA AL VOLVER DE AQUI.
025200
025300       2050-LEER-F.  EXIT.
025400
025500*---- DECISION DE AUTORIZACION (REGLAS 1 A 8) --------------
025600*     EVALUADAS DE ARRIBA HACIA ABAJO; GANA LA PRIMERA
025700*     CONDICION QUE SE CUMPLA (TK-0188, TK-0233, TK-0301).
025720*    ADVERTENCIA PARA QUIEN TOQUE ESTE PARRAFO EN EL FUTURO:
025740*    EL ORDEN DE LAS REGLAS ES PARTE DEL DISEÑO, NO UN DETALLE
025760*    DE IMPLEMENTACION.  SI SE REORDENAN LAS REGLAS 3 A 8 SE
025780*    CAMBIA LA DECISION PARA COMBINACIONES DE PERFIL/OPERACION
025790*    QUE HOY CALIFICAN EN MAS DE UNA REGLA A LA VEZ.
025800       2100-AUTORIZAR-I.
025900
026000           MOVE SPACES TO WS-OPR-MAY
026100           MOVE SPACES TO WS-TIPO-MAY
026200           MOVE SPACES TO WS-LOGIN-SOL-MAY
026300           MOVE SPACES TO WS-OPERADOR-MAY
026400           MOVE SOL-OPERACION    TO WS-OPR-MAY
026500           MOVE SOL-USR-LOGIN    TO WS-LOGIN-SOL-MAY
026600           MOVE SOL-NEG-OPERADOR TO WS-OPERADOR-MAY
026650*    INSPECT CONVERTING EN LUGAR DE FUNCTION UPPER-CASE (TK-0301);
026660*    SE REPITE TRES VECES PORQUE SON TRES CAMPOS INDEPENDIENTES.
026700           INSPECT WS-OPR-MAY        CONVERTING
026800              'abcdefghijklmnopqrstuvwxyz'
026900              TO   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027000           INSPECT WS-LOGIN-SOL-MAY  CONVERTING
027100              'abcdefghijklmnopqrstuvwxyz'
027200              TO   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027300           INSPECT WS-OPERADOR-MAY   CONVERTING
027400              'abcdefghijklmnopqrstuvwxyz'
027500              TO   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
027600
027700           SET WS-USUARIO-NO-ENCONTRADO TO TRUE
027800           IF SOL-USR-LOGIN NOT EQUAL SPACES THEN
027900              PERFORM 2150-BUSCAR-USUARIO-I
028000                 THRU 2150-BUSCAR-USUARIO-F
028100           END-IF
028200
028300           EVALUATE TRUE
028400
028500*        REGLA 1 - DATOS OBLIGATORIOS AUSENTES
028520*        SIN LOGIN, SIN OPERACION O SIN ID DE NEGOCIACION NO
028540*        HAY NADA QUE AUTORIZAR; SE RECHAZA SIN MIRAR PERFIL.
028600              WHEN SOL-USR-LOGIN EQUAL SPACES OR
028700                   SOL-OPERACION EQUAL SPACES OR
028800                   SOL-NEG-ID    EQUAL ZEROS
028900                 MOVE 'NO AUTORIZADO' TO WS-DECISION
029000
029100*        REGLA 2 - USUARIO NO ENCONTRADO O SIN PERFIL
029120*        UN LOGIN QUE NO ESTA EN EL MAESTRO, O QUE ESTA PERO SIN
029140*        PERFIL ASIGNADO, NUNCA CALIFICA (TK-0107).
029200              WHEN WS-USUARIO-NO-ENCONTRADO OR
029300                   USR-TIPO-TB (IX-USR) EQUAL SPACES
029400                 MOVE 'NO AUTORIZADO' TO WS-DECISION
029500
029600*        REGLA 3 - SUPERUSER: AUTORIZADO SIEMPRE
029620*        EL PERFIL DE SOPORTE DE SISTEMAS; NO SE LE PIDE SER
029640*        DUEÑO NI SE LE RESTRINGE OPERACION.
029700              WHEN WS-TIPO-MAY EQUAL 'SUPERUSER   '
029800                 MOVE 'AUTORIZADO'    TO WS-DECISION
029900
030000*        REGLA 4 - SIN DUEÑO DE LA NEGOCIACION
030020*        SI LA NEGOCIACION NO TRAE OPERADOR DUEÑO NO SE PUEDE
030040*        COMPROBAR LA REGLA 5, ASI QUE SE RECHAZA (SALVO QUE
030060*        YA HAYA CALIFICADO POR LA REGLA 3).
030100              WHEN SOL-NEG-OPERADOR EQUAL SPACES
030200                 MOVE 'NO AUTORIZADO' TO WS-DECISION
030300
030400*        REGLA 5 - TRADER_SALES DUEÑO DE LA NEGOCIACION
030420*        UN TRADER_SALES SOLO PUEDE OPERAR SUS PROPIAS
030440*        NEGOCIACIONES (TK-0188); CUALQUIER OPERACION SOBRE
030460*        NEGOCIACION DE OTRO OPERADOR CAE EN LA REGLA 8.
030500              WHEN WS-TIPO-MAY EQUAL 'TRADER_SALES'
030600                   AND WS-LOGIN-SOL-MAY EQUAL WS-OPERADOR-MAY
030700                 MOVE 'AUTORIZADO'    TO WS-DECISION
030800
030900*        REGLA 6 - MO, SOLO AMEND O VIEW
030920*        MIDDLE OFFICE REVISA Y CORRIGE, PERO NO CREA NI BORRA
030940*        NEGOCIACIONES (TK-0233).
031000              WHEN WS-TIPO-MAY EQUAL 'MO          '
031100                   AND (WS-OPR-MAY EQUAL 'AMEND ' OR
031200                        WS-OPR-MAY EQUAL 'VIEW  ')
031300                 MOVE 'AUTORIZADO'    TO WS-DECISION
031400
031500              WHEN WS-TIPO-MAY EQUAL 'MO          '
031600                 MOVE 'NO AUTORIZADO' TO WS-DECISION
031700
031800*        REGLA 7 - SUPPORT, SOLO VIEW
031820*        SOPORTE DE PRODUCCION SOLO CONSULTA, NUNCA MODIFICA
031840*        (TK-0233).
031900              WHEN WS-TIPO-MAY EQUAL 'SUPPORT     '
032000                   AND WS-OPR-MAY EQUAL 'VIEW  '
032100                 MOVE 'AUTORIZADO'    TO WS-DECISION
032200
032300              WHEN WS-TIPO-MAY EQUAL 'SUPPORT     '
032400                 MOVE 'NO AUTORIZADO' TO WS-DECISION
032500
032600*        REGLA 8 - CUALQUIER OTRO PERFIL (INCLUYE
032700*        TRADER_SALES QUE NO COINCIDIO EN LA REGLA 5)
032720*        CATCH-ALL: CUALQUIER COMBINACION QUE NO CALIFICO EN
032740*        LAS REGLAS DE ARRIBA SE RECHAZA.
032800              WHEN OTHER
032900                 MOVE 'NO AUTORIZADO' TO WS-DECISION
033000
033100           END-EVALUATE
033200
033300           IF WS-DECISION EQUAL 'AUTORIZADO'
033400              ADD 1 TO WS-CANT-AUTORIZADAS
033500           ELSE
033600              ADD 1 TO WS-CANT-NO-AUTORIZADAS
033700           END-IF.
033800
033900       2100-AUTORIZAR-F.  EXIT.
034000
034100*---- BUSQUEDA DEL USUARIO EN LA TABLA (SEARCH ALL) --------
034120*    REQUIERE QUE USRMAE LLEGUE ORDENADO POR LOGIN ASCENDENTE
034140*    (MISMA ADVERTENCIA QUE EN 1100-CARGAR-USUARIOS-I).
034200       2150-BUSCAR-USUARIO-I.
034300
034400           SET WS-USUARIO-NO-ENCONTRADO TO TRUE
034500           SET IX-USR TO 1
034600
034700           SEARCH ALL WS-USR-ELEMENTO
034800              WHEN USR-LOGIN-TB (IX-USR) EQUAL SOL-USR-LOGIN
034900                 SET WS-USUARIO-ENCONTRADO TO TRUE
035000                 MOVE USR-TIPO-TB (IX-USR) TO WS-TIPO-MAY
035100                 INSPECT WS-TIPO-MAY CONVERTING
035200                    'abcdefghijklmnopqrstuvwxyz'
035300                    TO   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035400           END-SEARCH.
035450*    SI LA BUSQUEDA NO ENCUENTRA COINCIDENCIA, WHEN NO DISPARA Y
035460*    EL PARRAFO TERMINA CON WS-USUARIO-NO-ENCONTRADO (SETEADO
035470*    ARRIBA) Y CON WS-TIPO-MAY COMO QUEDO DE LA VUELTA ANTERIOR;
035480*    LA REGLA 2 DE 2100-AUTORIZAR-I ES LA QUE RECHAZA ESE CASO.
035500
035600       2150-BUSCAR-USUARIO-F.  EXIT.
035700
035800*---- ESCRIBE LA LINEA DE DECISION EN AUTORIZA.SALIDA ------
035820*    UNA LINEA DE SALIDA POR SOLICITUD PROCESADA, SIN IMPORTAR
035840*    SI FUE AUTORIZADA O NO (EL SISTEMA DE CAPTURA DECIDE QUE
035860*    HACER CON CADA RESULTADO).
035900       2200-ESCRIBIR-I.
036000
036100           MOVE SPACES         TO WS-LINEA-SALIDA
036200           MOVE SOL-USR-LOGIN  TO WS-SAL-LOGIN
036300           MOVE SOL-OPERACION  TO WS-SAL-OPERACION
036400           MOVE SOL-NEG-ID     TO WS-SAL-NEG-ID
036500           MOVE WS-DECISION    TO WS-SAL-DECISION
036600
036610*    WRITE FROM, NO REWRITE NI WRITE DIRECTO DEL REGISTRO: EL
036620*    REGISTRO FISICO DE AUTSAL (FD-DECISION) ES UN BLOQUE PIC X
036630*    PLANO, IGUAL QUE LOS ARCHIVOS DE ENTRADA (VER FD-SOLICITUD
036640*    ARRIBA); WS-LINEA-SALIDA ES EL AREA DESGLOSADA QUE SE LLENA.
036700           WRITE FD-DECISION FROM WS-LINEA-SALIDA.
036800
036900       2200-ESCRIBIR-F.  EXIT.
037000
037100*----------------------------------------------------------
037200       9999-FINAL-I.
037220*    CIERRA LOS TRES ARCHIVOS Y DEJA EN BITACORA LOS TRES
037240*    CONTADORES DE AUDITORIA (TK-0702); ESTOS CONTADORES NO SE
037260*    ESCRIBEN A NINGUN ARCHIVO, SOLO A CONSOLA/LISTADO DE JOB.
037300
037400           CLOSE SOLICITUDES
037500           CLOSE USUARIOS
037600           CLOSE DECISIONES
037700
037800           MOVE WS-CANT-SOLICITUDES TO WS-CANT-SOL-EDIT
037900           DISPLAY ' '
038000           DISPLAY '============================================='
038010           DISPLAY 'PGMAUTOR - CORRIDA DEL ' WS-FECHA-AAAA '-'
038020                    WS-FECHA-MM '-' WS-FECHA-DD
038100           DISPLAY 'SOLICITUDES PROCESADAS : ' WS-CANT-SOL-EDIT
038200           DISPLAY 'AUTORIZADAS             : ' WS-CANT-AUTORIZADAS
038300           DISPLAY 'NO AUTORIZADAS          : ' WS-CANT-NO-AUTORIZADAS
038400           DISPLAY '============================================='.
038410
038420*    NO HAY MENSAJE DE 'FIN NORMAL'/'FIN ANORMAL' DISTINTO: SI
038430*    LA CORRIDA LLEGO HASTA AQUI CON RETURN-CODE EN 0000 FUE
038440*    NORMAL; SI ALGUN PARRAFO ANTERIOR PUSO RETURN-CODE 9999
038450*    IGUAL SE CIERRA Y SE MUESTRA LA BITACORA PARCIAL.
038500
038600       9999-FINAL-F.  EXIT.
