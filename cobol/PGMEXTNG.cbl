000100       IDENTIFICATION DIVISION.                                  00010000
000110       PROGRAM-ID.  PGMEXTNG.                                    00020000
000120       AUTHOR.      C. BUSTAMANTE OCAMPO.                        00030000
000130       INSTALLATION. GERENCIA DE SISTEMAS - MESA DE DERIVADOS.   00040000
000140       DATE-WRITTEN. 11/06/1990.                                 00050000
000150       DATE-COMPILED.                                            00060000
000160       SECURITY.    CONFIDENCIAL - USO INTERNO EXCLUSIVO.        00070000
000170*----------------------------------------------------------------00080000
000180*    PGMEXTNG                                                   *00090000
000190*    EXTRACCION DE NEGOCIACIONES DE NEGOCIA.ENTRADA, EN UNO DE   00100000
000200*    DOS MODOS, SEGUN EL SWITCH UPSI-0 DE EJECUCION:             00110000
000210*      MODO 'OPERADOR' - TRAE TODAS LAS NEGOCIACIONES DE UN       00120000
000220*                        OPERADOR DADO (WS-PARM-CLAVE).          00130000
000230*      MODO 'LIBRO'    - TRAE TODAS LAS NEGOCIACIONES DE UN       00140000
000240*                        LIBRO DADO (WS-PARM-CLAVE).             00150000
000250*    ES UN BARRIDO SECUENCIAL SIMPLE, SIN CORTE DE CONTROL NI    00160000
000260*    ACUMULACION DE TOTALES - EL SISTEMA DE CAPTURA ORIGINAL NO  00170000
000270*    LOS CALCULA PARA ESTA CONSULTA.                             00180000
000280*----------------------------------------------------------------00190000
000290*    HISTORIA DE CAMBIOS                                        00200000
000300*----------------------------------------------------------------00210000
000310* 1990-06-11 RMS TK-0140 VERSION INICIAL - SOLO MODO OPERADOR.    00220000
000320* 1992-03-02 HQV TK-0202 SE AGREGA EL MODO LIBRO (ANTES HABIA     00230000
000330*                        QUE PEDIRLO POR CONSULTA EN LINEA).      00240000
000340* 1998-09-09 LFP TK-0412 REVISION Y2K - SIN CAMPOS DE FECHA A2    00250000
000350*                        EN ESTE PROGRAMA; SOLO SE CORRE          00260000
000360*                        VERIFICACION DE COMPILADOR.              00270000
000370* 2003-04-29 CBO TK-0590 EL PARAMETRO DE MODO Y CLAVE PASA A      00280000
000380*                        LEERSE DE UN REGISTRO PARM.ENTRADA EN     00290000
000390*                        LUGAR DE VENIR POR JCL, PARA POR FIN     00300000
000400*                        PODER ENCADENARLO CON OTROS PASOS.       00310000
000410*----------------------------------------------------------------00320000
000420                                                                 00330000
000430       ENVIRONMENT DIVISION.                                     00340000
000440       CONFIGURATION SECTION.                                    00350000
000450       SPECIAL-NAMES.                                            00360000
000460           C01 IS TOP-OF-FORM                                    00370000
000470           UPSI-0 ON STATUS IS WS-MODO-LIBRO                     00380000
000480                  OFF STATUS IS WS-MODO-OPERADOR                 00390000
000490           CLASS CLASE-LETRAS IS 'A' THRU 'Z'.                   00400000
000500*    UPSI-0 DECIDE EL MODO DE CORRIDA: ENCENDIDO (ON) ES
000510*    MODO LIBRO, APAGADO (OFF) ES MODO OPERADOR - SE FIJA
000520*    EN EL JCL ANTES DE INVOCAR EL PASO (VER TK-0202).
000530*    CLASE-LETRAS NO TIENE USO ACTIVO EN ESTA VERSION.
000540                                                                 00410000
000550       INPUT-OUTPUT SECTION.                                     00420000
000560       FILE-CONTROL.                                             00430000
000570           SELECT NEGOCIACIONES ASSIGN TO NEGENT                 00440000
000580*    NEGOCIA.ENTRADA SE LEE SECUENCIAL COMPLETO, DE PRINCI-
000590*    PIO A FIN, SIN INDICE - NO HAY FORMA DE POSICIONARSE
000600*    DIRECTO EN LA CLAVE BUSCADA.
000610           ORGANIZATION IS LINE SEQUENTIAL                       00450000
000620           FILE STATUS  IS FS-NEGOCIACION.                        00460000
000630                                                                 00470000
000640           SELECT PARAMETROS     ASSIGN TO PARENT                 00480000
000650*    PARM.ENTRADA TRAE UN SOLO REGISTRO CON EL MODO Y LA
000660*    CLAVE DE BUSQUEDA (TK-0590) - ANTES ESTO VENIA POR JCL
000670*    Y NO SE PODIA ENCADENAR CON OTROS PASOS DEL JOB.
000680           ORGANIZATION IS LINE SEQUENTIAL                       00490000
000690           FILE STATUS  IS FS-PARAMETRO.                          00500000
000700                                                                 00510000
000710           SELECT EXTRACCION     ASSIGN TO NEGSAL                 00520000
000720*    NEGO.SALIDA ES EL ARCHIVO DE SALIDA DE ESTA CONSULTA -
000730*    UNA LINEA POR NEGOCIACION QUE CUMPLE EL CRITERIO.
000740           ORGANIZATION IS LINE SEQUENTIAL                       00530000
000750           FILE STATUS  IS FS-EXTRACCION.                         00540000
000760                                                                 00550000
000770*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 00560000
000780       DATA DIVISION.                                            00570000
000790       FILE SECTION.                                             00580000
000800                                                                 00590000
000810       FD  NEGOCIACIONES.                                        00600000
000820*    MISMO LARGO DE REGISTRO QUE EN PGMVALNG (169 BYTES) -
000830*    ES EL MISMO ARCHIVO DE ENTRADA DEL MOTOR DE REGLAS.
000840       01  FD-NEGOCIACION           PIC X(169).                  00610000
000850                                                                 00620000
000860       FD  PARAMETROS.                                           00630000
000870*    UN SOLO REGISTRO DE 20 BYTES CON LA CLAVE A BUSCAR
000880*    (NOMBRE DE OPERADOR O DE LIBRO, SEGUN EL MODO).
000890       01  FD-PARAMETRO             PIC X(20).                   00640000
000900                                                                 00650000
000910       FD  EXTRACCION.                                           00660000
000920*    LARGO DE REGISTRO DEFINIDO POR CPREPNEG (99 BYTES) -
000930*    VER EL LAYOUT COMPLETO EN ESA COPY.
000940       01  FD-EXTRACCION            PIC X(99).                   00670000
000950                                                                 00680000
000960       WORKING-STORAGE SECTION.                                  00690000
000970       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STOR *'00700000
000980                                                                 00710000
000990       77  FS-NEGOCIACION          PIC XX  VALUE SPACES.          00720000
001000*    TRES FILE STATUS, UNO POR CADA ARCHIVO DEL PROGRAMA -
001010*    NO SE COMPARTE NINGUNO ENTRE ARCHIVOS.
001020       77  FS-PARAMETRO            PIC XX  VALUE SPACES.          00730000
001030       77  FS-EXTRACCION           PIC XX  VALUE SPACES.          00740000
001040                                                                 00750000
001050       77  WS-STATUS-FIN           PIC X.                         00760000
001060*    MISMA CONVENCION DE BANDERA UNICA DE FIN DE LECTURA
001070*    QUE EL RESTO DE LA FAMILIA PGMVAL*/PGMEXTNG.
001080           88  WS-FIN-LECTURA                  VALUE 'Y'.         00770000
001090           88  WS-NO-FIN-LECTURA               VALUE 'N'.         00780000
001100                                                                 00790000
001110       77  WS-MODO-LIBRO           PIC X       VALUE 'N'.         00800000
001120*    WS-MODO-LIBRO/WS-MODO-OPERADOR QUEDAN FIJADOS POR EL
001130*    UPSI-0 DE SPECIAL-NAMES AL ARRANCAR EL PROGRAMA, NO SE
001140*    TOCAN DESDE LA PROCEDURE DIVISION.
001150       77  WS-MODO-OPERADOR        PIC X       VALUE 'S'.        00810000
001160                                                                 00820000
001170*---- PARAMETRO DE CONSULTA (TK-0590) ---------------------       00830000
001180       01  WS-PARM-REGISTRO.                                      00840000
001190*    WS-PARM-REGISTRO RECIBE EL UNICO REGISTRO DE
001200*    PARM.ENTRADA - LA CLAVE PUEDE SER NOMBRE DE OPERADOR O
001210*    DE LIBRO SEGUN EL MODO, EL LAYOUT ES EL MISMO PARA
001220*    AMBOS CASOS (SOLO CAMBIA SU INTERPRETACION).
001230           03  WS-PARM-CLAVE        PIC X(20).                    00850000
001240       01  WS-PARM-REGISTRO-R REDEFINES WS-PARM-REGISTRO PIC X(20).00860000
001250*    PRIMER REDEFINES DEL PROGRAMA - VISTA DE BLOQUE PLANO
001260*    DEL PARAMETRO, SIN USO ACTIVO HOY.
001270                                                                 00870000
001280           COPY CPNEGOC.                                          00880000
001290*    SE REUTILIZA EL MISMO LAYOUT DE NEGOCIACION QUE USA
001300*    PGMVALNG - AMBOS PROGRAMAS LEEN EL MISMO ARCHIVO
001310*    NEGOCIA.ENTRADA.
001320           COPY CPREPNEG.                                         00890000
001330*    CPREPNEG ES EL LAYOUT DE LA LINEA DE EXTRACCION (SALIDA
001340*    DE ESTA CONSULTA) - SOLO TRAE LOS CAMPOS QUE INTERESAN
001350*    PARA EL REPORTE, NO LA NEGOCIACION COMPLETA.
001360       01  REP-BLOQUE REDEFINES REP-REGISTRO PIC X(99).           00895000
001370*    SEGUNDO REDEFINES DEL PROGRAMA - VISTA DE BLOQUE DE LA
001380*    LINEA DE SALIDA, PARA CUANDO SE NECESITE MOVERLA
001390*    ENTERA EN UN SOLO MOVE.
001400                                                                 00900000
001410       77  WS-CANT-EXTRAIDAS       PIC 9(05) COMP.                 00910000
001420*    UNICO CONTADOR DE ESTE PROGRAMA - CUENTA SOLO LAS
001430*    NEGOCIACIONES QUE CUMPLIERON EL CRITERIO DE BUSQUEDA,
001440*    NO EL TOTAL LEIDO DE NEGOCIA.ENTRADA.
001450                                                                 00915000
001460*---- LINEA DE RESUMEN DE CIERRE, VISTA ALTERNA PARA DISPLAY-       00916000
001470       01  WS-LINEA-RESUMEN.                                       00917000
001480*    LINEA DE CIERRE PARA EL LISTADO DE JOB, EN EL MISMO
001490*    ESTILO DE RESUMEN QUE USA PGMVALNG AL TERMINAR.
001500           03  FILLER              PIC X(26)  VALUE                00918000
001510               'NEGOCIACIONES EXTRAIDAS: '.                        00919000
001520           03  WS-RES-CANTIDAD     PIC ZZZZ9.                      00919500
001530       01  WS-LINEA-RESUMEN-R REDEFINES WS-LINEA-RESUMEN PIC X(31).00919800
001540*    TERCER REDEFINES DEL PROGRAMA - VISTA DE BLOQUE DE LA
001550*    LINEA DE RESUMEN.
001560                                                                 00920000
001570       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STOR    *'.  00930000
001580                                                                 00940000
001590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 00950000
001600       PROCEDURE DIVISION.                                        00960000
001610                                                                 00970000
001620*----------------------------------------------------------       00980000
001630       0000-MAIN-PROCESS-I.                                        00990000
001640*    CICLO CLASICO IGUAL AL DE PGMVALNG: 1000 ABRE LOS TRES
001650*    ARCHIVOS Y LEE EL PARAMETRO, 2000 SE REPITE POR CADA
001660*    NEGOCIACION HASTA FIN DE ARCHIVO, 9999 CIERRA Y MUESTRA
001670*    EL TOTAL EXTRAIDO.
001680                                                                 00990100
001690           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F               01000000
001700*    1000 SOLO SE CORRE UNA VEZ POR CORRIDA - ABRE LOS TRES
001710*    ARCHIVOS Y DEJA LEIDO EL PARAMETRO ANTES DE ENTRAR AL
001720*    CICLO PRINCIPAL.
001730           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F               01010000
001740                                  UNTIL WS-FIN-LECTURA             01020000
001750           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                01030000
001760                                                                 01030100
001770       0000-MAIN-PROCESS-F.  GOBACK.                               01040000
001780*    RETURN-CODE QUEDA EN CERO SALVO QUE ALGUN OPEN/READ
001790*    HAYA FALLADO MAS ARRIBA EN 1000 O 2050.
001800                                                                 01040100
001810*----------------------------------------------------------       01050000
001820       1000-INICIO-I.                                              01060000
001830                                                                 01060100
001840           SET  WS-NO-FIN-LECTURA TO TRUE                          01070000
001850*    BANDERA UNICA DE FIN DE LECTURA, ENCENDIDA POR EOF
001860*    NORMAL O POR CUALQUIER ERROR DE OPEN/READ DE LOS TRES
001870*    ARCHIVOS DE ESTE PROGRAMA.
001880           MOVE ZEROS TO WS-CANT-EXTRAIDAS                         01080000
001890                                                                 01080100
001900           OPEN INPUT  PARAMETROS                                  01090000
001910*    EL PARAMETRO SE LEE PRIMERO, ANTES DE ABRIR
001920*    NEGOCIACIONES Y EXTRACCION - SIN CLAVE DE BUSQUEDA NO
001930*    TIENE SENTIDO SEGUIR ABRIENDO NADA MAS (TK-0590).
001940           IF FS-PARAMETRO IS NOT EQUAL '00' THEN                  01100000
001950              DISPLAY '*ERROR OPEN PARAMETROS = ' FS-PARAMETRO     01110000
001960              MOVE 9999 TO RETURN-CODE                             01120000
001970              SET  WS-FIN-LECTURA TO TRUE                          01130000
001980           ELSE                                                    01140000
001990              READ PARAMETROS INTO WS-PARM-REGISTRO                01150000
002000*    SOLO SE LEE UN REGISTRO; PARM.ENTRADA SIEMPRE TRAE
002010*    EXACTAMENTE UNA LINEA CON LA CLAVE DE BUSQUEDA - NO SE
002020*    REVISA FS-PARAMETRO DESPUES DE ESTA LECTURA PORQUE EL
002030*    ARCHIVO YA SE VALIDO AL ABRIRLO.
002040              CLOSE PARAMETROS                                     01160000
002050           END-IF                                                  01160100
002060                                                                 01160200
002070           IF WS-NO-FIN-LECTURA THEN                               01170000
002080*    NEGOCIACIONES SOLO SE ABRE SI EL PARAMETRO SE LEYO
002090*    BIEN - EVITA ABRIR ARCHIVOS DE MAS SI YA SE VA A
002100*    CORTAR LA CORRIDA.
002110              OPEN INPUT  NEGOCIACIONES                            01180000
002120              IF FS-NEGOCIACION IS NOT EQUAL '00' THEN              01190000
002130                 DISPLAY '*ERROR OPEN NEGOCIACIONES = '            01200000
002140                    FS-NEGOCIACION                                 01210000
002150                 MOVE 9999 TO RETURN-CODE                          01220000
002160                 SET  WS-FIN-LECTURA TO TRUE                       01230000
002170              END-IF                                               01230100
002180           END-IF                                                  01230200
002190                                                                 01230300
002200           IF WS-NO-FIN-LECTURA THEN                               01240000
002210              OPEN OUTPUT EXTRACCION                                01250000
002220*    NEGO.SALIDA SE ABRE EN OUTPUT, IGUAL QUE VALIDA.SALIDA
002230*    EN PGMVALNG - SE REESCRIBE CADA CORRIDA.
002240              IF FS-EXTRACCION IS NOT EQUAL '00' THEN               01260000
002250                 DISPLAY '*ERROR OPEN EXTRACCION = ' FS-EXTRACCION  01270000
002260                 MOVE 9999 TO RETURN-CODE                           01280000
002270                 SET  WS-FIN-LECTURA TO TRUE                        01290000
002280              END-IF                                                01290100
002290           END-IF.                                                  01290200
002300                                                                 01290300
002310       1000-INICIO-F.  EXIT.                                        01300000
002320                                                                 01300100
002330*----------------------------------------------------------       01310000
002340       2000-PROCESO-I.                                              01320000
002350*    UN CICLO POR NEGOCIACION LEIDA - SI LA LECTURA VINO
002360*    BIEN, SE REVISA LA CLAVE CONTRA EL PARAMETRO; SI NO,
002370*    EL CICLO TERMINA (EOF O ERROR, VER 2050).
002380                                                                 01320100
002390           PERFORM 2050-LEER-I THRU 2050-LEER-F                     01330000
002400                                                                 01330100
002410           IF FS-NEGOCIACION IS EQUAL '00' THEN                     01340000
002420              PERFORM 2100-REVISAR-CLAVE-I                         01350000
002430                 THRU 2100-REVISAR-CLAVE-F                         01360000
002440           END-IF.                                                  01370000
002450                                                                 01370100
002460       2000-PROCESO-F.  EXIT.                                       01380000
002470                                                                 01380100
002480*----------------------------------------------------------       01390000
002490       2050-LEER-I.                                                 01400000
002500*    UNICA LECTURA SECUENCIAL DE NEGOCIA.ENTRADA, IGUAL EN
002510*    ESPIRITU AL 2050 DE PGMVALNG (MISMO ARCHIVO DE
002520*    ENTRADA).
002530                                                                 01400100
002540           READ NEGOCIACIONES INTO NEG-REGISTRO                     01410000
002550           EVALUATE FS-NEGOCIACION                                  01420000
002560              WHEN '00'                                            01430000
002570                 CONTINUE                                           01440000
002580              WHEN '10'                                            01450000
002590                 SET WS-FIN-LECTURA TO TRUE                        01460000
002600              WHEN OTHER                                           01470000
002610                 DISPLAY '*ERROR LECTURA NEGOCIACIONES = '          01480000
002620                    FS-NEGOCIACION                                 01490000
002630                 MOVE 9999 TO RETURN-CODE                          01500000
002640                 SET WS-FIN-LECTURA TO TRUE                        01510000
002650           END-EVALUATE.                                           01520000
002660                                                                 01520100
002670       2050-LEER-F.  EXIT.                                          01530000
002680                                                                 01530100
002690*---- COMPARA LA CLAVE DE LA NEGOCIACION CONTRA EL PARAMETRO       01540000
002700*     SEGUN EL MODO DE CORRIDA (UPSI-0).  BUSQUEDA EXACTA,          01540100
002710*     NO ES RANGO (TK-0140/TK-0202).                                01540200
002720       2100-REVISAR-CLAVE-I.                                        01550000
002730                                                                 01550100
002740           IF WS-MODO-LIBRO THEN                                    01560000
002750*    SEGUN EL UPSI-0 FIJADO AL ARRANCAR, SE COMPARA CONTRA
002760*    NEG-LIBRO O CONTRA NEG-OPERADOR - NUNCA AMBOS EN LA
002770*    MISMA CORRIDA (TK-0140 SOLO TENIA MODO OPERADOR, TK-0202
002780*    AGREGO EL MODO LIBRO SIN TOCAR EL PRIMERO).
002790              IF NEG-LIBRO    EQUAL WS-PARM-CLAVE                  01570000
002800                 PERFORM 2200-ESCRIBIR-LINEA-I                     01580000
002810                    THRU 2200-ESCRIBIR-LINEA-F                     01590000
002820              END-IF                                                01590100
002830           ELSE                                                     01600000
002840              IF NEG-OPERADOR EQUAL WS-PARM-CLAVE                   01610000
002850                 PERFORM 2200-ESCRIBIR-LINEA-I                     01620000
002860                    THRU 2200-ESCRIBIR-LINEA-F                     01630000
002870              END-IF                                                01630100
002880           END-IF.                                                  01640000
002890                                                                 01640100
002900       2100-REVISAR-CLAVE-F.  EXIT.                                 01650000
002910                                                                 01650100
002920*---- ESCRIBE UNA LINEA DE EXTRACCION POR COINCIDENCIA ------       01660000
002930       2200-ESCRIBIR-LINEA-I.                                       01670000
002940                                                                 01670100
002950           MOVE SPACES          TO REP-REGISTRO                     01680000
002960*    SOLO SE COPIAN LOS CAMPOS QUE INTERESAN PARA LA
002970*    CONSULTA (ID, FECHA DE NEGOCIACION, LIBRO, CONTRAPARTE
002980*    Y OPERADOR) - NO SE EXTRAEN LAS PATAS, ESTA CONSULTA NO
002990*    LAS NECESITA.
003000           MOVE NEG-ID          TO REP-ID                          01690000
003010           MOVE NEG-FECNEG      TO REP-FECNEG                      01700000
003020           MOVE NEG-LIBRO       TO REP-LIBRO                       01710000
003030           MOVE NEG-CONTRAPARTE TO REP-CONTRAPARTE                 01720000
003040           MOVE NEG-OPERADOR    TO REP-OPERADOR                    01730000
003050                                                                 01730100
003060           WRITE FD-EXTRACCION FROM REP-REGISTRO                    01740000
003070*    CADA COINCIDENCIA GENERA UNA LINEA EN NEGO.SALIDA Y
003080*    SUMA AL CONTADOR - NO HAY LINEA DE TITULO NI DETALLE
003090*    COMO EN PGMVALNG, ESTA ES UNA EXTRACCION PLANA.
003100           ADD 1 TO WS-CANT-EXTRAIDAS.                              01750000
003110*    EL CONTADOR SE INCREMENTA SOLO CUANDO SE ESCRIBE LA
003120*    LINEA - SI LA NEGOCIACION NO CUMPLE LA CLAVE, NO SE
003130*    LLEGA A ESTE PARRAFO DESDE 2100.
003140                                                                 01750100
003150       2200-ESCRIBIR-LINEA-F.  EXIT.                                01760000
003160                                                                 01760100
003170*----------------------------------------------------------       01770000
003180       9999-FINAL-I.                                                01780000
003190                                                                 01780100
003200           CLOSE NEGOCIACIONES                                      01790000
003210*    PARAMETROS YA SE CERRO EN 1000-INICIO-I APENAS SE LEYO
003220*    - SOLO QUEDAN NEGOCIACIONES Y EXTRACCION POR CERRAR
003230*    AQUI AL TERMINAR LA CORRIDA.
003240           CLOSE EXTRACCION                                        01800000
003250           DISPLAY ' '                                             01810000
003260           DISPLAY 'NEGOCIACIONES EXTRAIDAS: ' WS-CANT-EXTRAIDAS.   01820000
003270*    UNICO TOTAL QUE MUESTRA ESTA CONSULTA - NO HAY
003280*    DESGLOSE DE VALIDAS/INVALIDAS COMO EN PGMVALNG PORQUE
003290*    ESTE PROGRAMA NO VALIDA NADA, SOLO EXTRAE.
003300                                                                 01820100
003310       9999-FINAL-F.  EXIT.                                        01830000
