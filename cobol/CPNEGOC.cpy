000100******************************************************************00010000
000200*    CPNEGOC                                                    *00020000
000300*    LAYOUT DE UNA NEGOCIACION DE SWAP DE TASA DE INTERES OTC Y  *00030000
000400*    SUS DOS PATAS, TAL COMO LLEGA AL MOTOR DE REGLAS DESDE EL   *00040000
000500*    SISTEMA DE CAPTURA (ARCHIVO NEGOCIA.ENTRADA).               *00050000
000600*    LARGO REGISTRO = 169 BYTES.  SIN CLAVE (LECTURA SECUENCIAL).*00060000
000700*------------------------------------------------------------------00070000
000800* HISTORIA:                                                      00080000
000900* 1989-04-03 RMS TK-0100  VERSION INICIAL - NEGOCIACIONES SWAP.   00090000
001000* 1991-11-18 HQV TK-0188  SE AGREGA PATA-TASA-IND PARA DISTINGUIR00100000
001010*                         TASA-EN-BLANCO (PATA FLOTANTE SIN      00100100
001020*                         TASA INFORMADA) DE TASA CERO VALIDA.   00100200
001100* 1998-09-09 LFP TK-0412  REVISION Y2K - SIN CAMPOS DE FECHA A2.  00110000
001200* 2004-02-26 RMS TK-0601  SE AGREGA NEG-CANT-PATAS COMP.          00120000
001300*------------------------------------------------------------------00130000
001400     01  NEG-REGISTRO.                                           00140000
001500         03  NEG-ID                   PIC 9(09).                 00150000
001600         03  NEG-FECNEG               PIC 9(08).                 00160000
001700         03  NEG-FECINI               PIC 9(08).                 00170000
001800         03  NEG-FECVTO               PIC 9(08).                 00180000
001900         03  NEG-LIBRO                PIC X(20).                 00190000
002000         03  NEG-CONTRAPARTE          PIC X(30).                 00200000
002100         03  NEG-OPERADOR             PIC X(20).                 00210000
002200         03  NEG-CANT-PATAS           PIC 9(01) COMP.            00220000
002300         03  NEG-PATA-1.                                         00230000
002400             COPY CPPATA.                                        00240000
002500         03  NEG-PATA-2.                                         00250000
002600             COPY CPPATA.                                        00260000
002700         03  FILLER                   PIC X(05).                 00270000
002800*------------------------------------------------------------------00280000
002900*    REDEFINICION PARA REVISAR LA NEGOCIACION COMO UN BLOQUE      00290000
003000*    UNICO DE 169 BYTES CUANDO SE GRABA/LEE DE NEGOCIA.ENTRADA.   00300000
003100     01  NEG-BLOQUE REDEFINES NEG-REGISTRO PIC X(169).            00310000
