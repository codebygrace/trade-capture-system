000100******************************************************************00010000
000200*    CPREPNEG                                                   *00020000
000300*    LAYOUT DE UNA LINEA DE EXTRACCION DE NEGOCIACIONES, TAL      00030000
000400*    COMO LA ESCRIBE PGMEXTNG EN NEGOCIA.SALIDA (POR OPERADOR     00040000
000500*    O POR LIBRO). UNA LINEA POR NEGOCIACION ENCONTRADA.          00050000
000600*    LARGO REGISTRO = 99 BYTES.                                   00060000
000700*------------------------------------------------------------------00070000
000800* HISTORIA:                                                       00080000
000900* 1990-06-11 RMS TK-0140  VERSION INICIAL.                        00090000
001000*------------------------------------------------------------------00100000
001100     01  REP-REGISTRO.                                           00110000
001200         03  REP-ID                   PIC 9(09).                 00120000
001300         03  REP-FECNEG               PIC 9(08).                 00130000
001400         03  REP-LIBRO                PIC X(20).                 00140000
001500         03  REP-CONTRAPARTE          PIC X(30).                 00150000
001600         03  REP-OPERADOR             PIC X(20).                 00160000
001700         03  FILLER                   PIC X(12).                 00170000
