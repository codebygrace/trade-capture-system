000100       IDENTIFICATION DIVISION.                                  00010000
000110       PROGRAM-ID.  PGMVALNG.                                    00020000
000120       AUTHOR.      R. MARTINEZ SOSA.                            00030000
000130       INSTALLATION. GERENCIA DE SISTEMAS - MESA DE DERIVADOS.   00040000
000140       DATE-WRITTEN. 03/04/1989.                                 00050000
000150       DATE-COMPILED.                                            00060000
000160       SECURITY.    CONFIDENCIAL - USO INTERNO EXCLUSIVO.        00070000
000170*----------------------------------------------------------------00080000
000180*    PGMVALNG                                                   *00090000
000190*    VALIDACION DE NEGOCIACIONES DE SWAP DE TASA DE INTERES OTC  00100000
000200*    RECIBIDAS EN NEGOCIA.ENTRADA.  POR CADA NEGOCIACION:        00110000
000210*      - REVISA LA SECUENCIA DE FECHAS (NEGOCIACION/INICIO/      00120000
000220*        VENCIMIENTO) Y QUE LA FECHA DE NEGOCIACION NO SEA DE    00130000
000230*        MAS DE 30 DIAS ATRAS RESPECTO DE LA FECHA DE CORRIDA.   00140000
000240*      - REVISA QUE TENGA EXACTAMENTE DOS PATAS; SI LAS TIENE,   00150000
000250*        LLAMA A PGMVALPT PARA LA CONSISTENCIA ENTRE PATAS.      00160000
000260*      - REVISA QUE EL LIBRO (SI VIENE) ESTE ACTIVO EN EL        00170000
000270*        MAESTRO DE LIBROS, Y QUE LA CONTRAPARTE (SI VIENE)      00180000
000280*        ESTE ACTIVA EN EL MAESTRO DE CONTRAPARTES.              00190000
000290*    ESCRIBE UN RESULTADO DE VALIDACION POR NEGOCIACION EN       00200000
000300*    VALIDA.SALIDA Y UN TOTAL DE CONTROL AL FINAL DE LA CORRIDA. 00210000
000310*----------------------------------------------------------------00220000
000320*    HISTORIA DE CAMBIOS                                        00230000
000330*----------------------------------------------------------------00240000
000340* 1989-04-03 RMS TK-0100 VERSION INICIAL.                        00250000
000350*                        EN ESTA PRIMERA VERSION LAS OCHO
000360*                        REGLAS (FECHAS, PATAS, LIBRO,
000370*                        CONTRAPARTE) ESTABAN TODAS EN LINEA
000380*                        EN ESTE MISMO PROGRAMA.
000390* 1991-11-18 HQV TK-0188 SE DELEGA LA CONSISTENCIA DE PATAS A     00260000
000400*                        LA NUEVA RUTINA PGMVALPT (ANTES ESTABA   00270000
000410*                        EN LINEA, MEZCLADA CON ESTE PROGRAMA).   00280000
000420*                        MOTIVO: LA MESA DE FORWARDS IBA A
000430*                        REUSAR LA MISMA LOGICA DE CONSISTEN-
000440*                        CIA DE PATAS PARA SUS PROPIOS SWAPS;
000450*                        SACARLA A UNA RUTINA APARTE EVITA
000460*                        DUPLICAR EL CODIGO EN LOS DOS
000470*                        PROGRAMAS.
000480* 1992-03-02 HQV TK-0201 SE AGREGAN LOS MAESTROS DE LIBROS Y      00290000
000490*                        CONTRAPARTES EN MEMORIA (SEARCH ALL)     00300000
000500*                        PARA EL CHEQUEO DE ACTIVO/INACTIVO.      00310000
000510*                        ANTES DE ESTE TICKET LA VALIDACION
000520*                        SOLO REVISABA FECHAS Y PATAS; NO SE
000530*                        SABIA SI EL LIBRO O LA CONTRAPARTE DE
000540*                        LA NEGOCIACION REALMENTE EXISTIAN.
000550* 1993-05-06 HQV TK-0234 LIBRO/CONTRAPARTE NO ENCONTRADOS PASAN   00320000
000560*                        A SER CONDICION ABORTABLE (ABEND), NO    00330000
000570*                        UN ERROR MAS DE VALIDACION; ASI LO        00340000
000580*                        DEFINIO LA MESA PORQUE UN LIBRO O UNA     00350000
000590*                        CONTRAPARTE INEXISTENTE INDICA UN         00360000
000600*                        PROBLEMA DE CARGA DE MAESTROS, NO UNA     00370000
000610*                        NEGOCIACION MAL CAPTURADA.               00380000
000620*                        (VER 2300-REVISAR-LIBRO-I Y
000630*                        2400-REVISAR-CONTRAPARTE-I MAS ABAJO;
000640*                        AMBOS HACEN STOP RUN, NO SOLO SETEAN
000650*                        VR-ES-VALIDO-NO.)
000660* 1998-09-09 LFP TK-0412 REVISION Y2K - TODAS LAS FECHAS DE ESTE  00390000
000670*                        PROGRAMA YA SON AAAAMMDD DE 8 POSICIONES00400000
000680*                        (NEG-FECNEG/FECINI/FECVTO Y LA FECHA DE 00410000
000690*                        CORRIDA TOMADA DEL SISTEMA); SIN CAMBIO  00420000
000700*                        DE DATOS, SOLO SE CORRE VERIFICACION.    00430000
000710*                        (ESTE PROGRAMA SI GUARDA FECHAS DE
000720*                        NEGOCIO EN VR-DETALLE/BITACORA, A
000730*                        DIFERENCIA DE PGMAUTOR; POR ESO SE
000740*                        REVISO CON MAS CUIDADO.)
000750* 2001-10-04 CBO TK-0555 SE AGREGA EL CHEQUEO DE 30 DIAS DE        00440000
000760*                        ANTIGUEDAD DE LA FECHA DE NEGOCIACION     00450000
000770*                        CONTRA LA FECHA DEL SISTEMA.              00460000
000780*                        MOTIVO: OPERACIONES DETECTO NEGOCIA-
000790*                        CIONES CAPTURADAS FUERA DE TERMINO,
000800*                        CORRESPONDIENTES A LOTES DE DIAS
000810*                        ANTERIORES QUE SE HABIAN QUEDADO SIN
000820*                        PROCESAR; LA MESA PIDIO UNA VENTANA
000830*                        DE TOLERANCIA DE 30 DIAS, NO MAS.
000840* 2004-02-26 RMS TK-0601 SE AGREGA EL TOTAL DE CONTROL AL PIE      00470000
000850*                        DE LA CORRIDA (PROCESADAS/VALIDAS/        00480000
000860*                        INVALIDAS), TOMANDO EL PATRON DEL        00490000
000870*                        CORTE QUE YA USABAMOS EN OTRAS CORRIDAS. 00500000
000880*                        NO ES UN CAMBIO DE REGLA DE NEGOCIO,
000890*                        SOLO DE BITACORA; SE AGREGA PORQUE
000900*                        AUDITORIA PEDIA PODER CRUZAR CANTIDAD
000910*                        DE NEGOCIACIONES PROCESADAS CONTRA EL
000920*                        ARCHIVO DE ENTRADA SIN CONTAR A MANO.
000930*----------------------------------------------------------------00510000
000940                                                                 00520000
000950       ENVIRONMENT DIVISION.                                     00530000
000960       CONFIGURATION SECTION.                                    00540000
000970       SPECIAL-NAMES.                                            00550000
000980           C01 IS TOP-OF-FORM                                    00560000
000990           UPSI-0 ON STATUS IS WS-MODO-PRUEBA                    00570000
001000                  OFF STATUS IS WS-MODO-NORMAL                   00580000
001010           CLASS CLASE-LETRAS IS 'A' THRU 'Z'.                   00590000
001020                                                                 00600000
001030       INPUT-OUTPUT SECTION.                                     00610000
001040       FILE-CONTROL.                                             00620000
001050           SELECT NEGOCIACIONES ASSIGN TO NEGENT                 00630000
001060           ORGANIZATION IS LINE SEQUENTIAL                       00640000
001070           FILE STATUS  IS FS-NEGOCIACION.                        00650000
001080*    NEGENT = NEGOCIACIONES QUE LLEGAN DEL SISTEMA DE CAPTURA,
001090*    UNA POR SWAP (VER COPY CPNEGOC, 169 BYTES POR REGISTRO).
001100                                                                 00660000
001110           SELECT LIBROS         ASSIGN TO LIBMAE                00670000
001120           ORGANIZATION IS LINE SEQUENTIAL                       00680000
001130           FILE STATUS  IS FS-LIBRO.                              00690000
001140*    LIBMAE = MAESTRO DE LIBROS, CARGADO COMPLETO A MEMORIA EN
001150*    1100-CARGAR-LIBROS-I (VER TK-0201).
001160                                                                 00700000
001170           SELECT CONTRAPARTES   ASSIGN TO CTPMAE                00710000
001180           ORGANIZATION IS LINE SEQUENTIAL                       00720000
001190           FILE STATUS  IS FS-CONTRAPARTE.                        00730000
001200*    CTPMAE = MAESTRO DE CONTRAPARTES, CARGADO COMPLETO A
001210*    MEMORIA EN 1200-CARGAR-CONTRAPARTES-I (VER TK-0201).
001220                                                                 00740000
001230           SELECT VALIDACIONES    ASSIGN TO VALSAL               00750000
001240           ORGANIZATION IS LINE SEQUENTIAL                       00760000
001250           FILE STATUS  IS FS-VALIDACION.                         00770000
001260*    VALSAL = SALIDA CON EL RESULTADO DE VALIDACION DE CADA
001270*    NEGOCIACION, MAS SUS LINEAS DE DETALLE DE ERROR SI LAS
001280*    TIENE (VER 2500-ESCRIBIR-RESULTADO-I Y 2550-ESCRIBIR-
001290*    DETALLE-I).
001300                                                                 00780000
001310*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 00790000
001320       DATA DIVISION.                                            00800000
001330       FILE SECTION.                                             00810000
001340                                                                 00820000
001350       FD  NEGOCIACIONES.                                        00830000
001360       01  FD-NEGOCIACION           PIC X(169).                  00840000
001370*    FD-NEGOCIACION ES EL BLOQUE PLANO; EL DESGLOSE POR CAMPO
001380*    SE HACE EN NEG-REGISTRO (COPY CPNEGOC) DESPUES DEL READ
001390*    ... INTO, IGUAL QUE EN EL RESTO DE LOS PROGRAMAS DE LA MESA.
001400                                                                 00850000
001410       FD  LIBROS.                                                00860000
001420       01  FD-LIBRO                 PIC X(24).                   00870000
001430*    FD-LIBRO SE LEE UNA SOLA VEZ POR LIBRO, EN 1100-CARGAR-
001440*    LIBROS-I; DE AHI EN ADELANTE TODO SE BUSCA EN LA TABLA
001450*    WS-LIB-ELEMENTO (COPY CPLIBRO).
001460                                                                 00880000
001470       FD  CONTRAPARTES.                                         00890000
001480       01  FD-CONTRAPARTE           PIC X(32).                   00900000
001490*    MISMO PATRON QUE FD-LIBRO, PARA EL MAESTRO DE
001500*    CONTRAPARTES (COPY CPCONTRA).
001510                                                                 00910000
001520       FD  VALIDACIONES.                                         00920000
001530       01  FD-VALIDACION            PIC X(100).                  00930000
001540*    FD-VALIDACION ES DE 100 BYTES; EL LARGO CUBRE LA LINEA
001550*    DE TITULO (80 BYTES) Y LA DE DETALLE (90 BYTES, VER
001560*    WS-LINEA-DETALLE MAS ABAJO) CON MARGEN.
001570                                                                 00940000
001580       WORKING-STORAGE SECTION.                                  00950000
001590       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STOR *'00960000
001600                                                                 00970000
001610       77  FS-NEGOCIACION          PIC XX  VALUE SPACES.          00980000
001620       77  FS-LIBRO                PIC XX  VALUE SPACES.          00990000
001630       77  FS-CONTRAPARTE          PIC XX  VALUE SPACES.          01000000
001640       77  FS-VALIDACION           PIC XX  VALUE SPACES.          01010000
001650*    UN CODIGO DE ESTADO POR ARCHIVO, REVISADO DESPUES DE CADA
001660*    OPEN/READ/CLOSE (VER PARRAFOS 1000, 2050 Y 9999).
001670                                                                 01020000
001680       77  WS-STATUS-FIN           PIC X.                         01030000
001690           88  WS-FIN-LECTURA                  VALUE 'Y'.         01040000
001700           88  WS-NO-FIN-LECTURA               VALUE 'N'.         01050000
001710*    INTERRUPTOR DE FIN DE LECTURA, ESTILO ESTANDAR DE LA MESA
001720*    (88-LEVELS SOBRE UN UNICO CAMPO X, IGUAL QUE EN PGMAUTOR).
001730                                                                 01060000
001740       77  WS-MODO-PRUEBA          PIC X       VALUE 'N'.         01070000
001750       77  WS-MODO-NORMAL          PIC X       VALUE 'S'.        01080000
001760*    REFLEJAN UPSI-0 (VER SPECIAL-NAMES); ESTE PROGRAMA NO
001770*    RAMIFICA SOBRE ELLOS, SE RESERVAN POR SI HACE FALTA
001780*    DISTINGUIR CORRIDA DE PRUEBA EN LA BITACORA A FUTURO.
001790                                                                 01090000
001800           COPY CPNEGOC.                                          01100000
001810*    NEG-REGISTRO (CPNEGOC) ES EL LAYOUT COMPLETO DE LA
001820*    NEGOCIACION, CON SUS DOS PATAS EMBEBIDAS (COPY CPPATA
001830*    DOS VECES DENTRO DE CPNEGOC).
001840           COPY CPLIBRO.                                          01110000
001850*    WS-LIB-ELEMENTO (CPLIBRO) ES LA TABLA EN MEMORIA DEL
001860*    MAESTRO DE LIBROS, CARGADA EN 1100-CARGAR-LIBROS-I.
001870           COPY CPCONTRA.                                         01120000
001880*    WS-CTP-ELEMENTO (CPCONTRA) ES LA TABLA EN MEMORIA DEL
001890*    MAESTRO DE CONTRAPARTES, CARGADA EN 1200-CARGAR-
001900*    CONTRAPARTES-I.
001910           COPY CPVALRES.                                         01130000
001920*    VR-RESULTADO (CPVALRES) ES EL RESULTADO DE VALIDACION DE
001930*    LA NEGOCIACION EN CURSO: VALIDA/INVALIDA MAS HASTA 10
001940*    ERRORES DE DETALLE (CAMPO + MENSAJE).
001950           COPY CPCORTE.                                          01140000
001960*    WS-TOT-PROCESADAS/VALIDAS/INVALIDAS (CPCORTE) SON EL
001970*    TOTAL DE CONTROL QUE SE MUESTRA EN 9999-FINAL-I (TK-0601).
001980                                                                 01150000
001990*---- FECHA DE CORRIDA (TOMADA DEL RELOJ DEL SISTEMA) -----       01160000
002000       01  WS-FECHA-HOY.                                          01170000
002010           03  WS-HOY-AAAA          PIC 9(04).                    01180000
002020           03  WS-HOY-MM            PIC 9(02).                    01190000
002030           03  WS-HOY-DD            PIC 9(02).                    01200000
002040       01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY PIC 9(08).       01210000
002050*    CARGADA UNA SOLA VEZ EN 1000-INICIO-I; NO CAMBIA DURANTE
002060*    LA CORRIDA, NI SIQUIERA SI LA CORRIDA CRUZA MEDIANOCHE.
002070                                                                 01220000
002080*---- FECHA LIMITE = HOY MENOS 30 DIAS (TK-0555) -----------       01230000
002090*     SE CALCULA POR ARITMETICA DE CALENDARIO SIMPLE,              01230100
002100*     PIDIENDO PRESTADO DE MES/ANO; NO SE USA FUNCTION              01230200
002110*     ALGUNA (ESTE SHOP NO USA INTRINSECAS).                        01230300
002120       01  WS-FECHA-LIMITE.                                       01240000
002130           03  WS-LIM-AAAA          PIC 9(04).                    01250000
002140           03  WS-LIM-MM            PIC 9(02).                    01260000
002150           03  WS-LIM-DD            PIC 9(02).                    01270000
002160       01  WS-FECHA-LIMITE-R REDEFINES WS-FECHA-LIMITE PIC 9(08). 01280000
002170                                                                 01290000
002180       77  WS-DIAS-EN-MES          PIC 9(02)   COMP.              01300000
002190*    WS-DIAS-EN-MES ES UN CAMPO DE TRABAJO DE
002200*    1050-CALC-FECHA-LIMITE-I; NO SE USA FUERA DE ESE PARRAFO.
002210                                                                 01310000
002220*---- BANDERAS DE LAS REGLAS DE LIBRO/CONTRAPARTE ---------       01320000
002230       77  WS-LIBRO-OK             PIC X       VALUE 'N'.         01330000
002240           88  WS-LIBRO-ENCONTRADO            VALUE 'Y'.         01340000
002250           88  WS-LIBRO-NO-ENCONTRADO         VALUE 'N'.         01350000
002260       77  WS-CONTRAPARTE-OK       PIC X       VALUE 'N'.         01360000
002270           88  WS-CONTRAPARTE-ENCONTRADA      VALUE 'Y'.         01370000
002280           88  WS-CONTRAPARTE-NO-ENCONTRADA   VALUE 'N'.         01380000
002290*    WS-LIBRO-OK Y WS-CONTRAPARTE-OK SE SETEAN DENTRO DE SUS
002300*    RESPECTIVOS SEARCH ALL (2300/2400); A DIFERENCIA DE
002310*    PGMAUTOR, AQUI NO HAY QUE REINICIALIZARLOS ANTES PORQUE
002320*    LOS DOS PARRAFOS LOS SETEAN EXPLICITAMENTE ANTES DE
002330*    BUSCAR (VER SET ... TO TRUE AL INICIO DE CADA UNO).
002340                                                                 01390000
002350*---- LINKAGE DE LLAMADA A PGMVALPT (VER TK-0188) ----------       01400000
002360       77  WS-SUBPROGRAMA          PIC X(08)   VALUE 'PGMVALPT'.  01410000
002370                                                                 01420000
002380           COPY CPVALRES REPLACING                                     01430000
002390               VR-RESULTADO     BY WS-RESULTADO-PT                01430100
002400               VR-CANT-ERRORES  BY VR-CANT-ERRORES-PT             01430200
002410               VR-ES-VALIDO-SI  BY VR-ES-VALIDO-SI-PT             01430300
002420               VR-ES-VALIDO-NO  BY VR-ES-VALIDO-NO-PT             01430400
002430               VR-ES-VALIDO     BY VR-ES-VALIDO-PT                01430500
002440               VR-DETALLE       BY VR-DETALLE-PT                  01430600
002450               VR-CAMPO         BY VR-CAMPO-PT                    01430700
002460               VR-MENSAJE       BY VR-MENSAJE-PT.                 01430800
002470*    ESTE REPLACING DUPLICA EL LAYOUT DE CPVALRES CON PREFIJO
002480*    -PT PARA POR RECIBIR POR LINKAGE EL RESULTADO DE PGMVALPT
002490*    (VER CALL EN 2200-REVISAR-PATAS-I) SIN QUE COLISIONE CON
002500*    EL VR-RESULTADO PROPIO DE ESTE PROGRAMA.
002510                                                                 01440000
002520       77  WS-IX-COPIA             PIC 9(02)   COMP.              01450000
002530       77  WS-IX-ERROR-PT          PIC 9(02)   COMP.              01450100
002540*    DOS INDICES DISTINTOS A PROPOSITO (VER COMENTARIO EN
002550*    2250-COPIAR-ERROR-PATA-I MAS ABAJO): WS-IX-COPIA INDEXA
002560*    EL DESTINO (VR-DETALLE), WS-IX-ERROR-PT RECORRE EL
002570*    ARREGLO DEVUELTO POR PGMVALPT.
002580                                                                 01460000
002590*---- LINEA DE IMPRESION DEL REPORTE VALIDA.SALIDA ---------       01470000
002600       01  WS-LINEA-TITULO.                                       01480000
002610           03  FILLER              PIC X(06)  VALUE 'TRADE '.    01490000
002620           03  WS-LIN-NEG-ID       PIC 9(09).                     01500000
002630           03  FILLER              PIC X(10)  VALUE '  STATUS: '. 01510000
002640           03  WS-LIN-ESTADO       PIC X(07).                     01520000
002650           03  FILLER              PIC X(47)  VALUE SPACES.       01530000
002660*    WS-LINEA-TITULO ES LA PRIMERA LINEA POR NEGOCIACION;
002670*    SIEMPRE SE ESCRIBE, TENGA O NO ERRORES (VALID/INVALID).
002680       01  WS-LINEA-TITULO-BLOQUE REDEFINES WS-LINEA-TITULO PIC X(79).01535000
002690       01  WS-LINEA-DETALLE.                                      01540000
002700           03  FILLER              PIC X(09)  VALUE '  FIELD: '. 01550000
002710           03  WS-LIN-CAMPO        PIC X(20).                     01560000
002720           03  FILLER              PIC X(10)  VALUE '  MESSAGE:'. 01570000
002730           03  WS-LIN-MENSAJE      PIC X(60).                     01580000
002740           03  FILLER              PIC X(01)  VALUE SPACES.       01590000
002750*    WS-LINEA-DETALLE ES UNA LINEA ADICIONAL POR CADA ERROR
002760*    DE LA NEGOCIACION (VER 2550-ESCRIBIR-DETALLE-I); SI LA
002770*    NEGOCIACION ES VALIDA NO SE ESCRIBE NINGUNA.
002780       01  WS-LINEA-RESUMEN.                                      01600000
002790           03  FILLER              PIC X(30)  VALUE SPACES.       01610000
002800           03  WS-LIN-RESUMEN-TX   PIC X(70)  VALUE SPACES.       01620000
002810*    WS-LINEA-RESUMEN SE USA SOLO PARA EL TITULO DEL BLOQUE DE
002820*    TOTALES AL PIE (VER 9999-FINAL-I); LOS TOTALES EN SI SE
002830*    MUESTRAN POR DISPLAY, NO POR ESTE CAMPO.
002840                                                                 01630000
002850       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STOR    *'.  01640000
002860                                                                 01650000
002870*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||| 01660000
002880       PROCEDURE DIVISION.                                        01670000
002890
002900*------------------------------------------------------------
002910*    INDICE DE PARRAFOS
002920*    0000  CICLO PRINCIPAL (LLAMA A 1000/2000/9999)
002930*    1000  APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA
002940*    1050  CALCULO DE LA FECHA LIMITE (HOY MENOS 30 DIAS)
002950*    1100  CARGA TABLA DE LIBROS (TK-0201)
002960*    1150  LECTURA UNITARIA DE UN LIBRO
002970*    1200  CARGA TABLA DE CONTRAPARTES (TK-0201)
002980*    1250  LECTURA UNITARIA DE UNA CONTRAPARTE
002990*    2000  PROCESO DE UNA NEGOCIACION (CICLO POR REGISTRO)
003000*    2050  LECTURA DE UNA NEGOCIACION
003010*    2100  REGLAS 1-4: SECUENCIA Y ANTIGUEDAD DE FECHAS
003020*    2200  REGLA 5: CANTIDAD DE PATAS Y LLAMADA A PGMVALPT
003030*    2250  COPIA LOS ERRORES DEVUELTOS POR PGMVALPT
003040*    2300  REGLA 6: LIBRO ACTIVO
003050*    2400  REGLA 7: CONTRAPARTE ACTIVA
003060*    2500  ESCRITURA DEL RESULTADO DE LA NEGOCIACION
003070*    2550  ESCRITURA DE UNA LINEA DE DETALLE DE ERROR
003080*    8000  AGREGA UNA ENTRADA AL DETALLE DE ERRORES
003090*    9999  CIERRE DE ARCHIVOS Y TOTALES DE CORRIDA
003100*------------------------------------------------------------
003110
003120                                                                 01680000
003130*----------------------------------------------------------       01690000
003140       0000-MAIN-PROCESS-I.                                        01700000
003150*    PARRAFO PRINCIPAL - CICLO CLASICO LEER/PROCESAR/ESCRIBIR.
003160*    1000 ABRE ARCHIVOS Y CARGA LAS TABLAS DE LIBROS Y
003170*    CONTRAPARTES EN MEMORIA; 2000 SE REPITE POR CADA
003180*    NEGOCIACION HASTA FIN DE ARCHIVO; 9999 CIERRA Y
003190*    MUESTRA LOS TOTALES DE CORRIDA EN EL LISTADO DE JOB.
003200                                                                 01700100
003210           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F               01710000
003220           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F               01720000
003230                                  UNTIL WS-FIN-LECTURA             01730000
003240           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                01740000
003250                                                                 01740100
003260       0000-MAIN-PROCESS-F.  GOBACK.                               01750000
003270*    RETURN-CODE QUEDA EN CERO (VALOR POR DEFECTO DEL COMPI-
003280*    LADOR) CUANDO LA CORRIDA TERMINA BIEN; SOLO SE MUEVE A
003290*    9999 EN LAS RUTINAS DE ERROR DE E/S MAS ARRIBA, NUNCA
003300*    AQUI EN EL GOBACK.
003310                                                                 01750100
003320*----------------------------------------------------------       01760000
003330       1000-INICIO-I.                                              01770000
003340                                                                 01770100
003350           SET  WS-NO-FIN-LECTURA TO TRUE                          01780000
003360*    EL INTERRUPTOR DE FIN DE LECTURA SE ENCIENDE TANTO POR
003370*    EOF NORMAL COMO POR ERROR DE OPEN/READ MAS ABAJO - UNA
003380*    SOLA BANDERA PARA AMBOS CASOS, COMO EN EL RESTO DE LA
003390*    FAMILIA DE PROGRAMAS VALNG/VALPT/EXTNG.
003400           MOVE ZEROS TO WS-TOT-PROCESADAS                         01790000
003410*    LOS TRES CONTADORES DE CORRIDA (PROCESADAS/VALIDAS/
003420*    INVALIDAS) SE INICIALIZAN UNA SOLA VEZ, NO DENTRO DEL
003430*    CICLO DE LECTURA.
003440           MOVE ZEROS TO WS-TOT-VALIDAS                            01800000
003450           MOVE ZEROS TO WS-TOT-INVALIDAS                         01810000
003460                                                                 01810100
003470           ACCEPT WS-FECHA-HOY-R FROM DATE YYYYMMDD                01820000
003480*    FECHA DE CORRIDA TOMADA DEL RELOJ DEL SISTEMA (NO VIENE
003490*    POR PARAMETRO) - SIRVE DE BASE PARA LA REGLA 4 DE
003500*    ANTIGUEDAD MAXIMA DE 30 DIAS (TK-0555).
003510           PERFORM 1050-CALC-FECHA-LIMITE-I                        01830000
003520*    EL CALCULO DE LA FECHA LIMITE SE HACE UNA SOLA VEZ POR
003530*    CORRIDA, NO POR CADA NEGOCIACION - LA FECHA DE HOY NO
003540*    CAMBIA DURANTE EL BATCH.
003550              THRU 1050-CALC-FECHA-LIMITE-F                        01840000
003560                                                                 01840100
003570           OPEN INPUT  NEGOCIACIONES                               01850000
003580*    SI NO ABRE NEGOCIA.ENTRADA NO HAY NADA QUE VALIDAR -
003590*    SE CORTA LA CORRIDA CON RETURN-CODE 9999 SIN TOCAR
003600*    VALIDACIONES NI LAS TABLAS.
003610           IF FS-NEGOCIACION IS NOT EQUAL '00' THEN                01860000
003620              DISPLAY '*ERROR OPEN NEGOCIACIONES = ' FS-NEGOCIACION01870000
003630              MOVE 9999 TO RETURN-CODE                             01880000
003640              SET  WS-FIN-LECTURA TO TRUE                          01890000
003650           END-IF                                                 01890100
003660                                                                 01890200
003670           OPEN OUTPUT VALIDACIONES                                01900000
003680*    VALIDA.SALIDA SE ABRE EN OUTPUT (SE REESCRIBE CADA
003690*    CORRIDA, NO SE ACUMULA) - ASI TRABAJA ESTE MOTOR DESDE
003700*    LA VERSION INICIAL.
003710           IF FS-VALIDACION IS NOT EQUAL '00' THEN                 01910000
003720              DISPLAY '*ERROR OPEN VALIDACIONES = ' FS-VALIDACION  01920000
003730              MOVE 9999 TO RETURN-CODE                             01930000
003740              SET  WS-FIN-LECTURA TO TRUE                          01940000
003750           END-IF                                                 01940100
003760                                                                 01940200
003770           IF WS-NO-FIN-LECTURA THEN                               01950000
003780*    LAS TABLAS DE LIBROS Y CONTRAPARTES SOLO SE CARGAN SI
003790*    AMBOS ARCHIVOS ABRIERON BIEN - EVITA CARGAR EN VANO
003800*    CUANDO YA SE VA A CORTAR LA CORRIDA.
003810              PERFORM 1100-CARGAR-LIBROS-I                         01960000
003820                 THRU 1100-CARGAR-LIBROS-F                         01970000
003830              PERFORM 1200-CARGAR-CONTRAPARTES-I                   01980000
003840                 THRU 1200-CARGAR-CONTRAPARTES-F                   01990000
003850           END-IF.                                                 02000000
003860                                                                 02000100
003870       1000-INICIO-F.  EXIT.                                       02010000
003880                                                                 02010100
003890*---- CALCULA AAAAMMDD DE HOY MENOS 30 DIAS (TK-0555) ------       02020000
003900*    NO SE USA FUNCTION NI RUTINA DE FECHAS DE SISTEMA - SE
003910*    CALCULA A MANO RESTANDO 30 DIAS DE LA FECHA DE HOY,
003920*    CONSIDERANDO LARGO DE MES (SIN AÑO BISIESTO - LA REGLA
003930*    TOLERA UN DIA DE MAS EN FEBRERO DE AÑO BISIESTO, NO SE
003940*    JUSTIFICO COMPLICAR EL CALCULO PARA TK-0555).
003950       1050-CALC-FECHA-LIMITE-I.                                   02030000
003960                                                                 02030100
003970           MOVE WS-HOY-AAAA TO WS-LIM-AAAA                         02040000
003980*    SE PARTE COPIANDO LA FECHA DE HOY COMPLETA A LA FECHA
003990*    LIMITE Y LUEGO SE LE RESTAN LOS 30 DIAS; ASI QUEDA BIEN
004000*    EL AÑO Y EL MES AUNQUE NO HAYA QUE CRUZAR DE MES.
004010           MOVE WS-HOY-MM   TO WS-LIM-MM                           02050000
004020           MOVE WS-HOY-DD   TO WS-LIM-DD                           02060000
004030                                                                 02060100
004040           IF WS-HOY-DD IS GREATER THAN 30                         02070000
004050*    CASO SIMPLE: EL DIA DE HOY YA ES MAYOR QUE 30, SE RESTA
004060*    DIRECTO SIN TOCAR MES NI AÑO.
004070              SUBTRACT 30 FROM WS-LIM-DD                           02080000
004080           ELSE                                                    02090000
004090              EVALUATE WS-HOY-MM                                   02100000
004100                 WHEN 01 WHEN 03 WHEN 05 WHEN 07                   02110000
004110                 WHEN 08 WHEN 10 WHEN 12                           02120000
004120                    MOVE 31 TO WS-DIAS-EN-MES                      02130000
004130                 WHEN 04 WHEN 06 WHEN 09 WHEN 11                   02140000
004140                    MOVE 30 TO WS-DIAS-EN-MES                      02150000
004150                 WHEN OTHER                                        02160000
004160                    MOVE 28 TO WS-DIAS-EN-MES                      02170000
004170              END-EVALUATE                                         02180000
004180              COMPUTE WS-LIM-DD = WS-DIAS-EN-MES + WS-HOY-DD - 30  02190000
004190              IF WS-HOY-MM IS GREATER THAN 1 THEN                  02200000
004200                 SUBTRACT 1 FROM WS-LIM-MM                         02210000
004210              ELSE                                                 02220000
004220                 MOVE 12 TO WS-LIM-MM                              02230000
004230                 SUBTRACT 1 FROM WS-LIM-AAAA                       02240000
004240              END-IF                                               02250000
004250           END-IF.                                                 02260000
004260                                                                 02260100
004270       1050-CALC-FECHA-LIMITE-F.  EXIT.                            02270000
004280                                                                 02270100
004290*---- CARGA EL MAESTRO DE LIBROS A LA TABLA (TK-0201) ------       02280000
004300*    LA TABLA WS-LIB-ELEMENTO SE CARGA UNA SOLA VEZ AL
004310*    INICIO Y QUEDA RESIDENTE EN MEMORIA TODA LA CORRIDA -
004320*    SE BUSCA POR SEARCH ALL MAS ABAJO (REQUIERE QUE
004330*    LIBROS.MAESTRO VENGA ORDENADO POR NOMBRE DE LIBRO).
004340       1100-CARGAR-LIBROS-I.                                      02290000
004350                                                                 02290100
004360           MOVE ZEROS TO WS-LIB-CANT-TABLA                        02300000
004370*    EL CONTADOR DE FILAS DE LA TABLA SE REINICIA ANTES DE
004380*    CARGAR - EL PROGRAMA SE CORRE UNA VEZ POR JOB, PERO SE
004390*    DEJA EXPLICITO POR CLARIDAD Y POR SI ALGUN DIA SE
004400*    REUTILIZA EL PARRAFO.
004410           PERFORM 1150-LEER-LIBRO-I THRU 1150-LEER-LIBRO-F       02310000
004420              UNTIL FS-LIBRO IS EQUAL '10'.                       02315000
004430                                                                 02450100
004440       1100-CARGAR-LIBROS-F.  EXIT.                               02460000
004450                                                                 02460100
004460*---- LEE UN LIBRO Y LO AGREGA A LA TABLA EN MEMORIA -------       02465000
004470*    CADA LECTURA EXITOSA SUMA UNA FILA A LA TABLA; UN
004480*    ERROR DE LECTURA DISTINTO DE EOF CORTA LA CORRIDA -
004490*    SIN TABLA COMPLETA NO SE PUEDE VALIDAR LIBRO ACTIVO.
004500       1150-LEER-LIBRO-I.                                         02466000
004510                                                                 02466100
004520           READ LIBROS INTO LIB-REGISTRO                          02467000
004530*    SE LEE DIRECTO A LA FILA DE TRABAJO (LIB-REGISTRO) Y
004540*    LUEGO SE COPIAN SOLO LOS CAMPOS QUE NECESITA LA TABLA -
004550*    NO SE GUARDA EL REGISTRO COMPLETO EN LA OCURRENCIA.
004560           IF FS-LIBRO IS EQUAL '00' THEN                         02468000
004570              ADD 1 TO WS-LIB-CANT-TABLA                          02469100
004580              SET IX-LIB TO WS-LIB-CANT-TABLA                     02469200
004590              MOVE LIB-NOMBRE TO LIB-NOMBRE-TB (IX-LIB)            02469300
004600              MOVE LIB-ACTIVO TO LIB-ACTIVO-TB (IX-LIB)            02469400
004610           ELSE                                                   02469500
004620              IF FS-LIBRO IS NOT EQUAL '10' THEN                  02469600
004630                 DISPLAY '*ERROR LECTURA LIBROS = ' FS-LIBRO      02469700
004640                 MOVE 9999 TO RETURN-CODE                         02469800
004650                 SET  WS-FIN-LECTURA TO TRUE                      02469900
004660              END-IF                                              02469910
004670           END-IF.                                                02469920
004680                                                                 02469930
004690       1150-LEER-LIBRO-F.  EXIT.                                  02469940
004700                                                                 02469950
004710*---- CARGA EL MAESTRO DE CONTRAPARTES A LA TABLA (TK-0201)       02470000
004720*    MISMO ESQUEMA QUE 1100 PERO PARA EL MAESTRO DE
004730*    CONTRAPARTES (TABLA WS-CTP-ELEMENTO, ORDENADA POR
004740*    NOMBRE DE CONTRAPARTE).
004750       1200-CARGAR-CONTRAPARTES-I.                                02480000
004760                                                                 02480100
004770           MOVE ZEROS TO WS-CTP-CANT-TABLA                        02490000
004780*    ANALOGO A 1100-CARGAR-LIBROS-I PARA EL MAESTRO DE
004790*    CONTRAPARTES.
004800           PERFORM 1250-LEER-CONTRAPARTE-I                        02500000
004810              THRU 1250-LEER-CONTRAPARTE-F                        02500100
004820              UNTIL FS-CONTRAPARTE IS EQUAL '10'.                 02505000
004830                                                                 02650100
004840       1200-CARGAR-CONTRAPARTES-F.  EXIT.                         02660000
004850                                                                 02660200
004860*---- LEE UNA CONTRAPARTE Y LA AGREGA A LA TABLA -----------       02661000
004870*    IDEM 1150-LEER-LIBRO-I PERO PARA EL ARCHIVO DE
004880*    CONTRAPARTES.
004890       1250-LEER-CONTRAPARTE-I.                                   02662000
004900                                                                 02662100
004910           READ CONTRAPARTES INTO CTP-REGISTRO                    02663000
004920*    IDEM 1150-LEER-LIBRO-I, CAMBIANDO LIBRO POR
004930*    CONTRAPARTE.
004940           IF FS-CONTRAPARTE IS EQUAL '00' THEN                   02664000
004950              ADD 1 TO WS-CTP-CANT-TABLA                          02664100
004960              SET IX-CTP TO WS-CTP-CANT-TABLA                     02664200
004970              MOVE CTP-NOMBRE TO CTP-NOMBRE-TB (IX-CTP)            02664300
004980              MOVE CTP-ACTIVO TO CTP-ACTIVO-TB (IX-CTP)            02664400
004990           ELSE                                                   02664500
005000              IF FS-CONTRAPARTE IS NOT EQUAL '10' THEN            02664600
005010                 DISPLAY '*ERROR LECTURA CONTRAPARTES = '         02664700
005020                    FS-CONTRAPARTE                                02664800
005030                 MOVE 9999 TO RETURN-CODE                         02664900
005040                 SET  WS-FIN-LECTURA TO TRUE                      02664910
005050              END-IF                                              02664920
005060           END-IF.                                                02664930
005070                                                                 02664940
005080       1250-LEER-CONTRAPARTE-F.  EXIT.                            02664950
005090                                                                 02660100
005100*----------------------------------------------------------       02670000
005110       2000-PROCESO-I.                                             02680000
005120*    UN CICLO POR NEGOCIACION LEIDA.  SOLO SE CUENTA Y SE
005130*    VALIDA CUANDO LA LECTURA DEVOLVIO '00' - EL EOF (FS '10')
005140*    NO PASA POR ACA, SALE DIRECTO DEL PERFORM UNTIL.
005150                                                                 02680100
005160           PERFORM 2050-LEER-I THRU 2050-LEER-F                    02690000
005170*    LA LECTURA VA PRIMERO EN EL CICLO; SI VINO FS DISTINTO
005180*    DE '00' (EOF O ERROR) NO SE EJECUTA NINGUNA DE LAS
005190*    CUATRO REGLAS DE VALIDACION NI SE ESCRIBE RESULTADO.
005200                                                                 02690100
005210           IF FS-NEGOCIACION IS EQUAL '00' THEN                    02700000
005220              ADD 1 TO WS-TOT-PROCESADAS                           02710000
005230*    VR-CANT-ERRORES SE REINICIA EN CERO POR CADA
005240*    NEGOCIACION - ES EL CONTADOR QUE DECIDE VALID/INVALID
005250*    AL FINAL DE LAS CUATRO REVISIONES.
005260              MOVE ZEROS  TO VR-CANT-ERRORES                       02720000
005270*    VR-CANT-ERRORES Y LA TABLA VR-CAMPO/VR-MENSAJE VIENEN
005280*    DE CPVALRES (COPY COMPARTIDA CON PGMVALPT) - AQUI SE
005290*    REINICIAN PARA LA NEGOCIACION ACTUAL.
005300              PERFORM 2100-REVISAR-FECHAS-I                        02730000
005310                 THRU 2100-REVISAR-FECHAS-F                        02740000
005320              PERFORM 2200-REVISAR-PATAS-I                         02750000
005330                 THRU 2200-REVISAR-PATAS-F                         02760000
005340              PERFORM 2300-REVISAR-LIBRO-I                         02770000
005350                 THRU 2300-REVISAR-LIBRO-F                         02780000
005360              PERFORM 2400-REVISAR-CONTRAPARTE-I                   02790000
005370                 THRU 2400-REVISAR-CONTRAPARTE-F                   02800000
005380              IF VR-CANT-ERRORES IS EQUAL ZEROS                    02810000
005390*    EL ESTADO VALID/INVALID SE DECIDE SOLO AL TERMINAR LAS
005400*    CUATRO REGLAS - NO HAY SALIDA ANTICIPADA (SHORT-CIRCUIT)
005410*    PORQUE EL REPORTE DEBE MOSTRAR TODOS LOS ERRORES
005420*    ENCONTRADOS, NO SOLO EL PRIMERO.
005430                 SET VR-ES-VALIDO-SI TO TRUE                       02820000
005440                 ADD 1 TO WS-TOT-VALIDAS                           02830000
005450              ELSE                                                 02840000
005460                 SET VR-ES-VALIDO-NO TO TRUE                       02850000
005470                 ADD 1 TO WS-TOT-INVALIDAS                        02860000
005480              END-IF                                               02870000
005490              PERFORM 2500-ESCRIBIR-RESULTADO-I                    02880000
005500                 THRU 2500-ESCRIBIR-RESULTADO-F                    02890000
005510           END-IF.                                                 02900000
005520                                                                 02900100
005530       2000-PROCESO-F.  EXIT.                                      02910000
005540                                                                 02910100
005550*----------------------------------------------------------       02920000
005560       2050-LEER-I.                                                02930000
005570*    UNICA LECTURA SECUENCIAL DE NEGOCIA.ENTRADA.  FS '00'
005580*    SIGUE NORMAL, FS '10' ES FIN DE ARCHIVO ESPERADO,
005590*    CUALQUIER OTRO STATUS ES ERROR DE E/S Y CORTA LA CORRIDA.
005600                                                                 02930100
005610           READ NEGOCIACIONES INTO NEG-REGISTRO                    02940000
005620           EVALUATE FS-NEGOCIACION                                 02950000
005630              WHEN '00'                                           02960000
005640*    LECTURA NORMAL - SIGUE AL PROCESO DE LA NEGOCIACION.
005650                 CONTINUE                                          02970000
005660              WHEN '10'                                           02980000
005670*    FIN DE ARCHIVO - TERMINA EL PERFORM UNTIL DE 0000 SIN
005680*    PROCESAR NADA MAS.
005690                 SET WS-FIN-LECTURA TO TRUE                        02990000
005700              WHEN OTHER                                           03000000
005710                 DISPLAY '*ERROR LECTURA NEGOCIACIONES = '          03010000
005720                    FS-NEGOCIACION                                 03020000
005730                 MOVE 9999 TO RETURN-CODE                          03030000
005740                 SET WS-FIN-LECTURA TO TRUE                        03040000
005750           END-EVALUATE.                                           03050000
005760                                                                 03050100
005770       2050-LEER-F.  EXIT.                                         03060000
005780                                                                 03060100
005790*---- REGLAS 1 A 4: SECUENCIA DE FECHAS (SOLO SI LAS TRES --       03070000
005800*     FECHAS VIENEN CARGADAS; SI FALTA ALGUNA, NO SE               03080000
005810*     REVISA NADA DE FECHAS - ASI QUEDO DEFINIDO DESDE             03090000
005820*     ORIGEN, NO SE AVISA POR FECHA FALTANTE).                     03100000
005830       2100-REVISAR-FECHAS-I.                                      03110000
005840                                                                 03110100
005850           IF NEG-FECNEG IS NOT EQUAL ZEROS AND                    03120000
005860*    LAS TRES FECHAS SE EXIGEN JUNTAS PORQUE LAS REGLAS DE
005870*    SECUENCIA NO TIENEN SENTIDO CON UNA FECHA EN CERO; SI
005880*    FALTA ALGUNA, EL CAMPO QUEDA SIN REVISAR Y NO SE
005890*    REPORTA ERROR DE FECHA (DECISION DE DISEÑO DESDE
005900*    TK-0100, NO TOCADA EN REVISIONES POSTERIORES).
005910              NEG-FECINI IS NOT EQUAL ZEROS AND                    03130000
005920              NEG-FECVTO IS NOT EQUAL ZEROS THEN                   03140000
005930                                                                 03140100
005940              IF NEG-FECVTO IS LESS THAN NEG-FECINI                03150000
005950*    VENCIMIENTO NO PUEDE SER ANTERIOR AL INICIO DE LA
005960*    NEGOCIACION.
005970                 PERFORM 8000-AGREGAR-ERROR-I                      03160000
005980                    THRU 8000-AGREGAR-ERROR-F                      03170000
005990                 MOVE 'TRADEMATURITYDATE' TO VR-CAMPO (WS-IX-COPIA)03180000
006000                 MOVE 'Maturity date cannot be before start date'  03190000
006010                    TO VR-MENSAJE (WS-IX-COPIA)                    03200000
006020              END-IF                                               03200100
006030                                                                 03200200
006040              IF NEG-FECVTO IS LESS THAN NEG-FECNEG                 03210000
006050*    VENCIMIENTO NO PUEDE SER ANTERIOR A LA FECHA EN QUE SE
006060*    CAPTURO LA NEGOCIACION.
006070                 PERFORM 8000-AGREGAR-ERROR-I                      03220000
006080                    THRU 8000-AGREGAR-ERROR-F                      03230000
006090                 MOVE 'TRADEMATURITYDATE' TO VR-CAMPO (WS-IX-COPIA)03240000
006100                 MOVE 'Maturity date cannot be before trade date'  03250000
006110                    TO VR-MENSAJE (WS-IX-COPIA)                    03260000
006120              END-IF                                               03260100
006130                                                                 03260200
006140              IF NEG-FECINI IS LESS THAN NEG-FECNEG                 03270000
006150*    INICIO NO PUEDE SER ANTERIOR A LA FECHA DE CAPTURA.
006160                 PERFORM 8000-AGREGAR-ERROR-I                      03280000
006170                    THRU 8000-AGREGAR-ERROR-F                      03290000
006180                 MOVE 'TRADESTARTDATE'    TO VR-CAMPO (WS-IX-COPIA)03300000
006190                 MOVE 'Start date cannot be before trade date'     03310000
006200                    TO VR-MENSAJE (WS-IX-COPIA)                    03320000
006210              END-IF                                               03320100
006220                                                                 03320200
006230              IF NEG-FECNEG IS LESS THAN WS-FECHA-LIMITE-R          03330000
006240*    LA NEGOCIACION NO PUEDE SER MAS VIEJA QUE LA FECHA
006250*    LIMITE CALCULADA EN 1050 (HOY MENOS 30 DIAS, TK-0555).
006260                 PERFORM 8000-AGREGAR-ERROR-I                      03340000
006270                    THRU 8000-AGREGAR-ERROR-F                      03350000
006280                 MOVE 'TRADEDATE'          TO VR-CAMPO (WS-IX-COPIA)03360000
006290                 MOVE 'Trade date cannot be more than 30 days in the past'03370000
006300                    TO VR-MENSAJE (WS-IX-COPIA)                     03380000
006310              END-IF                                                03380100
006320           END-IF.                                                 03390000
006330                                                                 03390100
006340       2100-REVISAR-FECHAS-F.  EXIT.                                03400000
006350                                                                 03400100
006360*---- REGLA 5: CANTIDAD DE PATAS Y LLAMADA A PGMVALPT ------       03410000
006370       2200-REVISAR-PATAS-I.                                       03420000
006380                                                                 03420100
006390           IF NEG-CANT-PATAS IS NOT EQUAL 2                        03430000
006400*    SOLO SE ACEPTAN SWAPS DE DOS PATAS (PAGADORA/
006410*    RECEPTORA) - SI NO HAY EXACTAMENTE 2, NO TIENE SENTIDO
006420*    LLAMAR A PGMVALPT A COMPARARLAS.
006430              PERFORM 8000-AGREGAR-ERROR-I THRU 8000-AGREGAR-ERROR-F03440000
006440              MOVE 'TRADELEGS' TO VR-CAMPO (WS-IX-COPIA)           03450000
006450              MOVE 'Trade legs must have exactly 2 legs'           03460000
006460                 TO VR-MENSAJE (WS-IX-COPIA)                       03470000
006470           ELSE                                                    03480000
006480              CALL WS-SUBPROGRAMA USING NEG-PATA-1 NEG-PATA-2       03490000
006490*    PGMVALPT REVISA LAS REGLAS QUE CRUZAN AMBAS PATAS
006500*    (TIPOS, INDICES Y TASAS) - ESTE PROGRAMA NO DUPLICA ESA
006510*    LOGICA, SOLO RECIBE EL RESULTADO Y LO COPIA AL
006520*    DETALLE DE LA NEGOCIACION.
006530                 WS-RESULTADO-PT                                   03500000
006540              PERFORM 2250-COPIAR-ERROR-PATA-I                     03510000
006550                 THRU 2250-COPIAR-ERROR-PATA-F                     03512000
006560                 VARYING WS-IX-ERROR-PT FROM 1 BY 1                03514000
006570                 UNTIL WS-IX-ERROR-PT IS GREATER THAN VR-CANT-ERRORES-PT03520000
006580           END-IF.                                                 03580000
006590                                                                 03580100
006600       2200-REVISAR-PATAS-F.  EXIT.                                03590000
006610                                                                 03590100
006620*---- COPIA UN ERROR DE PGMVALPT AL RESULTADO DE LA NEGOCIA-      03591000
006630*     CION; WS-IX-ERROR-PT RECORRE EL ARREGLO DEVUELTO POR         03591100
006640*     LA SUBRUTINA, WS-IX-COPIA (PUESTO POR 8000) ES LA            03591200
006650*     POSICION DE DESTINO - SON DOS INDICES DISTINTOS.             03591300
006660       2250-COPIAR-ERROR-PATA-I.                                   03591400
006670                                                                 03591500
006680           PERFORM 8000-AGREGAR-ERROR-I THRU 8000-AGREGAR-ERROR-F  03591600
006690           MOVE VR-CAMPO-PT (WS-IX-ERROR-PT)                       03591700
006700              TO VR-CAMPO (WS-IX-COPIA)                            03591800
006710           MOVE VR-MENSAJE-PT (WS-IX-ERROR-PT)                     03591900
006720              TO VR-MENSAJE (WS-IX-COPIA).                         03592000
006730                                                                 03592100
006740       2250-COPIAR-ERROR-PATA-F.  EXIT.                            03592200
006750                                                                 03592300
006760*---- REGLA 6: LIBRO ACTIVO (NOT-FOUND = ABEND, TK-0234) ---       03600000
006770*    A DIFERENCIA DE LAS REGLAS 1-5, QUE SOLO MARCAN LA
006780*    NEGOCIACION COMO INVALIDA, UN LIBRO QUE NO EXISTE EN EL
006790*    MAESTRO ES UN ERROR DE INTEGRIDAD DE DATOS Y DETIENE
006800*    LA CORRIDA (STOP RUN) - ASI QUEDO DECIDIDO EN TK-0234
006810*    PORQUE UN LIBRO INEXISTENTE INDICA UN PROBLEMA AGUAS
006820*    ARRIBA EN EL SISTEMA DE CAPTURA, NO UN DATO DE LA
006830*    NEGOCIACION EN SI.
006840       2300-REVISAR-LIBRO-I.                                       03610000
006850                                                                 03610100
006860           IF NEG-LIBRO IS NOT EQUAL SPACES THEN                   03620000
006870*    SOLO SE BUSCA EL LIBRO SI VINO INFORMADO - UN LIBRO EN
006880*    BLANCO NO ES ERROR POR SI MISMO EN ESTE PROGRAMA.
006890              SET WS-LIBRO-NO-ENCONTRADO TO TRUE                   03630000
006900              SET IX-LIB TO 1                                      03640000
006910              SEARCH ALL WS-LIB-ELEMENTO                           03650000
006920                 WHEN LIB-NOMBRE-TB (IX-LIB) EQUAL NEG-LIBRO        03660000
006930                    SET WS-LIBRO-ENCONTRADO TO TRUE                03670000
006940              END-SEARCH                                           03680000
006950                                                                 03680100
006960              IF WS-LIBRO-NO-ENCONTRADO THEN                       03690000
006970                 DISPLAY '*ABEND - BOOK NOT FOUND: ' NEG-LIBRO      03700000
006980                 MOVE 9999 TO RETURN-CODE                          03710000
006990                 SET WS-FIN-LECTURA TO TRUE                        03720000
007000                 STOP RUN                                          03730000
007010              END-IF                                               03730100
007020                                                                 03730200
007030              IF LIB-NO-ES-ACTIVO (IX-LIB) THEN                    03740000
007040*    LIBRO ENCONTRADO PERO INACTIVO: ESTO SI ES UN ERROR DE
007050*    NEGOCIO NORMAL (NO ABEND) - LA NEGOCIACION QUEDA
007060*    INVALIDA PERO LA CORRIDA SIGUE.
007070                 PERFORM 8000-AGREGAR-ERROR-I                      03750000
007080                    THRU 8000-AGREGAR-ERROR-F                      03760000
007090                 MOVE 'BOOK' TO VR-CAMPO (WS-IX-COPIA)             03770000
007100                 MOVE 'Counterparty must be active'                03780000
007110                    TO VR-MENSAJE (WS-IX-COPIA)                    03790000
007120              END-IF                                               03790100
007130           END-IF.                                                 03800000
007140                                                                 03800100
007150       2300-REVISAR-LIBRO-F.  EXIT.                                03810000
007160                                                                 03810100
007170*---- REGLA 7: CONTRAPARTE ACTIVA (NOT-FOUND = ABEND) ------       03820000
007180*    MISMO TRATAMIENTO QUE 2300 PARA EL LIBRO - VER TK-0234
007190*    ARRIBA.  LIBRO Y CONTRAPARTE COMPARTEN LA MISMA REGLA
007200*    DE NEGOCIO, SOLO CAMBIA LA TABLA CONSULTADA.
007210       2400-REVISAR-CONTRAPARTE-I.                                 03830000
007220                                                                 03830100
007230           IF NEG-CONTRAPARTE IS NOT EQUAL SPACES THEN             03840000
007240*    MISMO CRITERIO QUE PARA EL LIBRO: SOLO SE BUSCA SI VINO
007250*    INFORMADA.
007260              SET WS-CONTRAPARTE-NO-ENCONTRADA TO TRUE             03850000
007270              SET IX-CTP TO 1                                      03860000
007280              SEARCH ALL WS-CTP-ELEMENTO                           03870000
007290                 WHEN CTP-NOMBRE-TB (IX-CTP) EQUAL NEG-CONTRAPARTE  03880000
007300                    SET WS-CONTRAPARTE-ENCONTRADA TO TRUE          03890000
007310              END-SEARCH                                           03900000
007320                                                                 03900100
007330              IF WS-CONTRAPARTE-NO-ENCONTRADA THEN                 03910000
007340                 DISPLAY '*ABEND - COUNTERPARTY NOT FOUND: '        03920000
007350                    NEG-CONTRAPARTE                                03930000
007360                 MOVE 9999 TO RETURN-CODE                          03940000
007370                 SET WS-FIN-LECTURA TO TRUE                        03950000
007380                 STOP RUN                                          03960000
007390              END-IF                                               03960100
007400                                                                 03960200
007410              IF CTP-NO-ES-ACTIVA (IX-CTP) THEN                    03970000
007420*    CONTRAPARTE ENCONTRADA PERO INACTIVA - ERROR DE NEGOCIO
007430*    NORMAL, NO ABEND.
007440                 PERFORM 8000-AGREGAR-ERROR-I                      03980000
007450                    THRU 8000-AGREGAR-ERROR-F                      03990000
007460                 MOVE 'COUNTERPARTY' TO VR-CAMPO (WS-IX-COPIA)      04000000
007470                 MOVE 'Counterparty must be active'                04010000
007480                    TO VR-MENSAJE (WS-IX-COPIA)                    04020000
007490              END-IF                                               04020100
007500           END-IF.                                                 04030000
007510                                                                 04030100
007520       2400-REVISAR-CONTRAPARTE-F.  EXIT.                          04040000
007530                                                                 04040100
007540*---- ESCRIBE EL RESULTADO DE LA NEGOCIACION EN VALIDA.SALIDA      04050000
007550*    POR CADA NEGOCIACION SE ESCRIBE UNA LINEA DE TITULO
007560*    (ID + ESTADO) SEGUIDA DE CERO O MAS LINEAS DE DETALLE,
007570*    UNA POR CADA ERROR ENCONTRADO (TOPE 10, VER 8000).
007580       2500-ESCRIBIR-RESULTADO-I.                                  04060000
007590                                                                 04060100
007600           MOVE SPACES     TO WS-LINEA-TITULO                      04070000
007610*    LA LINEA DE TITULO LLEVA SOLO EL ID Y EL ESTADO FINAL -
007620*    EL DETALLE DE CADA ERROR VA EN LAS LINEAS SIGUIENTES,
007630*    UNA POR OCURRENCIA, ESCRITAS POR 2550.
007640           MOVE NEG-ID     TO WS-LIN-NEG-ID                        04080000
007650           IF VR-ES-VALIDO-SI                                      04090000
007660              MOVE 'VALID  ' TO WS-LIN-ESTADO                      04100000
007670           ELSE                                                    04110000
007680              MOVE 'INVALID' TO WS-LIN-ESTADO                      04120000
007690           END-IF                                                  04130000
007700           WRITE FD-VALIDACION FROM WS-LINEA-TITULO                04140000
007710                                                                 04140100
007720           PERFORM 2550-ESCRIBIR-DETALLE-I                         04141000
007730              THRU 2550-ESCRIBIR-DETALLE-F                         04142000
007740              VARYING WS-IX-COPIA FROM 1 BY 1                      04150000
007750              UNTIL WS-IX-COPIA IS GREATER THAN VR-CANT-ERRORES.    04160000
007760                                                                 04210100
007770       2500-ESCRIBIR-RESULTADO-F.  EXIT.                           04220000
007780                                                                 04220200
007790*---- UNA LINEA DE DETALLE POR CADA ERROR ENCONTRADO --------       04220300
007800*    WS-IX-COPIA RECORRE LOS ERRORES ACUMULADOS EN VR-CAMPO/
007810*    VR-MENSAJE DESDE 1 HASTA VR-CANT-ERRORES (TOPADO EN 10
007820*    POR 8000-AGREGAR-ERROR-I).
007830       2550-ESCRIBIR-DETALLE-I.                                    04220400
007840                                                                 04220500
007850           MOVE SPACES             TO WS-LINEA-DETALLE             04170000
007860           MOVE VR-CAMPO (WS-IX-COPIA)    TO WS-LIN-CAMPO           04180000
007870           MOVE VR-MENSAJE (WS-IX-COPIA)  TO WS-LIN-MENSAJE         04190000
007880           WRITE FD-VALIDACION FROM WS-LINEA-DETALLE.               04200000
007890                                                                 04220600
007900       2550-ESCRIBIR-DETALLE-F.  EXIT.                             04220100
007910*---- AGREGA UNA ENTRADA AL DETALLE DE ERRORES (TOPE 10) ---       04230000
007920*    VR-CANT-ERRORES CUENTA TODOS LOS ERRORES REALES DE LA
007930*    NEGOCIACION, AUNQUE PASEN DE 10 - SOLO SE TOPA DONDE
007940*    SE GRABA (WS-IX-COPIA) PARA NO DESBORDAR LA TABLA DE
007950*    ERRORES, QUE TIENE 10 OCURRENCIAS.
007960       8000-AGREGAR-ERROR-I.                                       04240000
007970                                                                 04240100
007980           ADD 1 TO VR-CANT-ERRORES                                04250000
007990           IF VR-CANT-ERRORES IS NOT GREATER THAN 10                04260000
008000              MOVE VR-CANT-ERRORES TO WS-IX-COPIA                  04270000
008010           ELSE                                                    04280000
008020              MOVE 10 TO WS-IX-COPIA                               04290000
008030           END-IF.                                                 04300000
008040                                                                 04300100
008050       8000-AGREGAR-ERROR-F.  EXIT.                                04310000
008060                                                                 04310100
008070*----------------------------------------------------------       04320000
008080       9999-FINAL-I.                                               04330000
008090                                                                 04330100
008100           CLOSE NEGOCIACIONES                                     04340000
008110*    SE CIERRAN LOS DOS ARCHIVOS ANTES DE MOSTRAR LOS
008120*    TOTALES - LAS TABLAS DE LIBROS/CONTRAPARTES NO TIENEN
008130*    ARCHIVO QUE CERRAR, SOLO VIVEN EN WORKING-STORAGE.
008140           CLOSE VALIDACIONES                                      04350000
008150                                                                 04350100
008160           MOVE SPACES TO WS-LINEA-RESUMEN                         04360000
008170           MOVE 'RUN TOTALS - PROCESSED/VALID/INVALID FOLLOW'      04370000
008180              TO WS-LIN-RESUMEN-TX                                 04380000
008190           DISPLAY ' '                                             04390000
008200           DISPLAY '============================================='  04400000
008210           DISPLAY 'NEGOCIACIONES PROCESADAS: ' WS-TOT-PROCESADAS   04410000
008220           DISPLAY 'VALIDAS                 : ' WS-TOT-VALIDAS     04420000
008230           DISPLAY 'INVALIDAS                : ' WS-TOT-INVALIDAS  04430000
008240           DISPLAY '============================================='. 04440000
008250                                                                 04440100
008260       9999-FINAL-F.  EXIT.                                        04450000
