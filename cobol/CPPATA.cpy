000100******************************************************************00010000
000200*    CPPATA                                                     *00020000
000300*    LAYOUT DE UNA PATA DE NEGOCIACION (PIERNA DEL SWAP).        *00030000
000400*    SE INCLUYE POR COPY DENTRO DE CPNEGOC, UNA VEZ POR CADA     *00040000
000500*    PATA (NEG-PATA-1 Y NEG-PATA-2).  LARGO = 30 BYTES.          *00050000
000600*------------------------------------------------------------------00060000
000700* HISTORIA:                                                      00070000
000800* 1989-04-03 RMS TK-0100  VERSION INICIAL.                        00080000
000900* 1991-11-18 HQV TK-0188  SE AGREGA PATA-TASA-IND PARA DISTINGUIR00090000
000910*                         TASA-EN-BLANCO (PATA FLOTANTE SIN      00090100
000920*                         TASA INFORMADA) DE TASA CERO VALIDA.   00090200
001000*------------------------------------------------------------------00100000
001100         05  PATA-FLAG-PAGORECI       PIC X(07).                 00110000
001200         05  PATA-TIPO                PIC X(08).                 00120000
001300         05  PATA-INDICE              PIC X(10).                 00130000
001400         05  PATA-TASA                PIC S9(03)V9(04) COMP-3.   00140000
001500         05  PATA-TASA-IND            PIC X(01).                 00150000
