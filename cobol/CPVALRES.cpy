000100******************************************************************00010000
000200*    CPVALRES                                                   *00020000
000300*    RESULTADO DE LA VALIDACION DE UNA NEGOCIACION O DE UNA      *00030000
000400*    PAREJA DE PATAS.  ACUMULA HASTA 10 ERRORES; SE COMPARTE     *00040000
000500*    ENTRE PGMVALNG Y PGMVALPT (ESTE ULTIMO LO DEVUELVE POR       *00050000
000600*    LINKAGE Y EL LLAMADOR MEZCLA SUS ERRORES CON LOS PROPIOS).  *00060000
000700*------------------------------------------------------------------00070000
000800* HISTORIA:                                                      00080000
000900* 1989-04-03 RMS TK-0100  VERSION INICIAL.                        00090000
001000* 2004-02-26 RMS TK-0601  TOPE DE ERRORES LLEVADO DE 5 A 10.      00100000
001100*------------------------------------------------------------------00110000
001200     01  VR-RESULTADO.                                           00120000
001300         03  VR-CANT-ERRORES          PIC 9(02) COMP.            00130000
001400         03  VR-ES-VALIDO             PIC X(01).                 00140000
001500             88  VR-ES-VALIDO-SI              VALUE 'Y'.         00150000
001600             88  VR-ES-VALIDO-NO              VALUE 'N'.         00160000
001650         03  FILLER                   PIC X(02).                 00165000
001700         03  VR-DETALLE OCCURS 10 TIMES.                         00170000
001800             05  VR-CAMPO              PIC X(20).                00180000
001900             05  VR-MENSAJE            PIC X(60).                00190000
001950             05  FILLER                PIC X(05).                 00195000
