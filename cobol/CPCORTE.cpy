000100*////////////////// (CORTE) //////////////////////////////////////00010000
000200**************************************                           00020000
000300*    LAYOUT TOTALES DE CORRIDA         *                          00030000
000400*    LARGO REGISTRO = 20 BYTES          *                          00040000
000500**************************************                           00050000
000600* HISTORIA:                                                       00060000
000700* 1989-04-03 RMS TK-0100  VERSION INICIAL (TOMADA DE COPY_CORTE,   00070000
000800*                         REACOMODADA PARA CONTAR NEGOCIACIONES). 00080000
000900*------------------------------------------------------------------00090000
001000      01  WS-REG-TOTALES.                                        00100000
001100*         POSICION RELATIVA (1:3) NEGOCIACIONES PROCESADAS        00110000
001200          03  WS-TOT-PROCESADAS   PIC 9(03) COMP   VALUE ZEROS.  00120000
001300*         POSICION RELATIVA (4:3) NEGOCIACIONES VALIDAS           00130000
001400          03  WS-TOT-VALIDAS      PIC 9(03) COMP   VALUE ZEROS.  00140000
001500*         POSICION RELATIVA (7:3) NEGOCIACIONES INVALIDAS         00150000
001600          03  WS-TOT-INVALIDAS    PIC 9(03) COMP   VALUE ZEROS.  00160000
001700*         POSICION RELATIVA (10:11) PARA USO FUTURO               00170000
001800          03  FILLER              PIC X(11) VALUE SPACES.        00180000
