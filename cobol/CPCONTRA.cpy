000100******************************************************************00010000
000200*    CPCONTRA                                                   *00020000
000300*    LAYOUT DEL MAESTRO DE CONTRAPARTES (CONTRAPARTE.MAESTRO) Y  *00030000
000400*    DE LA TABLA EN MEMORIA DONDE SE CARGA PARA SEARCH ALL.      *00040000
000500*    EL MAESTRO LLEGA ORDENADO POR CTP-NOMBRE ASCENDENTE.        *00050000
000600*    LARGO REGISTRO MAESTRO = 32 BYTES.                         *00060000
000700*------------------------------------------------------------------00070000
000800* HISTORIA:                                                      00080000
000900* 1992-03-02 HQV TK-0201  VERSION INICIAL - CONTRAPARTES SWAP.    00090000
001000* 1999-02-11 LFP TK-0420  REVISION Y2K - SIN IMPACTO EN ESTE CPY. 00100000
001100*------------------------------------------------------------------00110000
001200     01  CTP-REGISTRO.                                           00120000
001300         03  CTP-NOMBRE                PIC X(30).                00130000
001400         03  CTP-ACTIVO                PIC X(01).                00140000
001500             88  CTP-ES-ACTIVA                 VALUE 'Y'.        00150000
001600             88  CTP-NO-ES-ACTIVA              VALUE 'N'.        00160000
001700         03  FILLER                    PIC X(01).                00170000
001800*------------------------------------------------------------------00180000
001900*    TABLA DE CONTRAPARTES EN MEMORIA - CARGADA EN EL ARRANQUE    00190000
002000*    Y BUSCADA CON SEARCH ALL (CLAVE CTP-NOMBRE-TB).              00200000
002100     01  WS-TABLA-CONTRAPARTES.                                  00210000
002200         03  WS-CTP-CANT-TABLA        PIC 9(03) COMP.            00220000
002300         03  WS-CTP-ELEMENTO OCCURS 300 TIMES                    00230000
002400                 ASCENDING KEY IS CTP-NOMBRE-TB                  00240000
002500                 INDEXED BY IX-CTP.                              00250000
002600             05  CTP-NOMBRE-TB         PIC X(30).                 00260000
002700             05  CTP-ACTIVO-TB         PIC X(01).                 00270000
