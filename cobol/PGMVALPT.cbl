000100       IDENTIFICATION DIVISION.                                  00010000
000110       PROGRAM-ID.  PGMVALPT.                                    00020000
000120       AUTHOR.      H. QUIROGA VILLAR.                           00030000
000130       INSTALLATION. GERENCIA DE SISTEMAS - MESA DE DERIVADOS.   00040000
000140       DATE-WRITTEN. 18/11/1991.                                 00050000
000150       DATE-COMPILED.                                            00060000
000160       SECURITY.    CONFIDENCIAL - USO INTERNO EXCLUSIVO.        00070000
000170*----------------------------------------------------------------00080000
000180*    PGMVALPT                                                   *00090000
000190*    SUBRUTINA DE CONSISTENCIA ENTRE LAS DOS PATAS DE UNA        00100000
000200*    NEGOCIACION DE SWAP.  ES LLAMADA POR PGMVALNG (CALL) CON    00110000
000210*    LAS DOS PATAS Y DEVUELVE POR LINKAGE UN RESULTADO DE        00120000
000220*    VALIDACION NUEVO (0 A 3 ERRORES), QUE EL LLAMADOR MEZCLA    00130000
000230*    CON LOS PROPIOS ERRORES DE LA NEGOCIACION.                 00140000
000240*----------------------------------------------------------------00150000
000250*    HISTORIA DE CAMBIOS                                        00160000
000260*----------------------------------------------------------------00170000
000270* 1991-11-18 HQV TK-0188 VERSION INICIAL (SEPARADA DE PGMVALNG   00180000
000280*                        PARA PODER REUTILIZARLA DESDE OTROS     00190000
000290*                        PUNTOS DE CAPTURA).                     00200000
000300* 1993-05-06 HQV TK-0233 SE ACLARA EN COMENTARIO LA PRECEDENCIA   00210000
000310*                        DE OPERADORES DEL CHEQUEO DE INDICE DE   00220000
000320*                        PATA FLOTANTE (VER PARRAFO 2000).        00230000
000330* 1998-09-09 LFP TK-0412 REVISION Y2K - SIN CAMPOS DE FECHA EN    00240000
000340*                        ESTA RUTINA; SOLO SE CORRE VERIFICACION. 00250000
000350* 2004-02-26 RMS TK-0601 SE AJUSTA AL NUEVO TOPE DE 10 ERRORES    00260000
000360*                        EN CPVALRES (ANTES 5).                  00270000
000370*----------------------------------------------------------------00280000
000380                                                                 00290000
000390       ENVIRONMENT DIVISION.                                     00300000
000400       CONFIGURATION SECTION.                                    00310000
000410       SPECIAL-NAMES.                                            00320000
000420           C01 IS TOP-OF-FORM                                    00330000
000430*    TOP-OF-FORM Y LOS UPSI DE MODO PRUEBA SE HEREDAN DE LA
000440*    PLANTILLA DE PROGRAMAS DE LA MESA - ESTA RUTINA NO
000450*    IMPRIME NI USA MODO PRUEBA, QUEDAN DECLARADOS POR
000460*    CONSISTENCIA CON EL RESTO DE LA FAMILIA PGMVAL*.
000470           UPSI-0 ON STATUS IS WS-MODO-PRUEBA                    00340000
000480                  OFF STATUS IS WS-MODO-NORMAL                   00350000
000490           CLASS CLASE-LETRAS IS 'A' THRU 'Z'.                   00360000
000500*    CLASE-LETRAS NO SE USA EN ESTA VERSION - QUEDA DISPO-
000510*    NIBLE PARA UNA FUTURA VALIDACION DE CARACTERES DEL
000520*    CAMPO INDICE, SI ALGUNA VEZ SE PIDE.
000530                                                                 00370000
000540       DATA DIVISION.                                            00380000
000550       WORKING-STORAGE SECTION.                                  00390000
000560       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STOR *'00400000
000570                                                                 00410000
000580       77  WS-MODO-PRUEBA          PIC X       VALUE 'N'.        00420000
000590*    WS-MODO-PRUEBA/WS-MODO-NORMAL: RESERVADOS, SIN USO HOY
000600*    EN ESTA SUBRUTINA (NO HAY DISPLAY DE DEPURACION AQUI).
000610       77  WS-MODO-NORMAL          PIC X       VALUE 'S'.        00430000
000620                                                                 00440000
000630       77  WS-NUM-PATA             PIC 9       COMP.             00450000
000640*    WS-NUM-PATA SOLO SE USA PARA QUE UN FUTURO MENSAJE DE
000650*    ERROR PUEDA DISTINGUIR PATA 1 DE PATA 2 - HOY LOS DOS
000660*    MENSAJES DE 2000 SON GENERICOS ("TRADELEGS"), NO
000670*    INDICAN NUMERO DE PATA.
000680       77  WS-IX-ERROR             PIC 9(02)   COMP.             00460000
000690*    INDICE DE LA TABLA DE ERRORES DENTRO DE LK-RESULTADO -
000700*    COMP IGUAL QUE EN PGMVALNG, SE TOPA EN 10 EN 8000.
000710                                                                 00470000
000720*---- AREA DE TRABAJO, UNA PATA A LA VEZ (PROCESO COMUN) --       00480000
000730*     VER TK-0233 SOBRE EL ORDEN DE EVALUACION ABAJO.            00490000
000740       01  WS-PATA-TRABAJO.                                      00500000
000750*    AREA UNICA DE TRABAJO PARA UNA PATA A LA VEZ - SE LLENA
000760*    DESDE LK-PATA-1 O LK-PATA-2 SEGUN CORRESPONDA Y SE
000770*    REVISA SIEMPRE DESDE 2000-REVISAR-PATA-I, EVITANDO
000780*    DUPLICAR LA LOGICA DE VALIDACION DOS VECES.
000790           03  WS-PAT-FLAG-PAGORECI    PIC X(07).                 00510000
000800           03  WS-PAT-TIPO             PIC X(08).                 00520000
000810           03  WS-PAT-INDICE           PIC X(10).                 00530000
000820           03  WS-PAT-TASA             PIC S9(03)V9(04) COMP-3.   00540000
000830           03  WS-PAT-TASA-IND         PIC X(01).                 00550000
000840       01  WS-PATA-TRABAJO-R REDEFINES WS-PATA-TRABAJO.           00560000
000850*    VISTA DE BLOQUE UNICO (26 BYTES) - NO SE USA HOY PARA
000860*    E/S (ESTA RUTINA NO LEE NI ESCRIBE ARCHIVOS), QUEDA
000870*    POR CONSISTENCIA CON EL LAYOUT DE CPPATA.
000880           03  WS-PAT-BLOQUE           PIC X(26).                 00570000
000890                                                                 00570100
000900*---- AREA DE COMPARACION DE BANDERAS PAGO/RECIBE ----------       00580000
000910       01  WS-FLAG-1                   PIC X(07)   VALUE SPACES. 00590000
000920*    WS-FLAG-1/WS-FLAG-2 GUARDAN LAS BANDERAS PAGO/RECIBE DE
000930*    AMBAS PATAS PARA LA COMPARACION DE LA REGLA 1.
000940       01  WS-FLAG-2-GRUPO.                                       00600000
000950           03  WS-FLAG-2               PIC X(07)   VALUE SPACES. 00610000
000960       01  WS-FLAG-2-R REDEFINES WS-FLAG-2-GRUPO PIC X(07).       00620000
000970*    TERCER REDEFINES DEL PROGRAMA - SIN USO ACTIVO, QUEDA
000980*    COMO VISTA ALTERNATIVA PLANA DEL GRUPO WS-FLAG-2-GRUPO.
000990                                                                 00620100
001000       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STOR    *'.  00630000
001010                                                                 00630100
001020       LINKAGE SECTION.                                          00640000
001030*---- PATA 1 Y PATA 2 RECIBIDAS DEL LLAMADOR ---------------       00650000
001040       01  LK-PATA-1.                                             00660000
001050*    LAS DOS PATAS LLEGAN POR LINKAGE, NO POR ARCHIVO - ESTA
001060*    RUTINA ES UNA SUBRUTINA DE CALCULO PURO, SIN SELECT/FD
001070*    PROPIO.
001080           03  LK-P1-FLAG-PAGORECI     PIC X(07).                 00670000
001090           03  LK-P1-TIPO              PIC X(08).                 00680000
001100           03  LK-P1-INDICE            PIC X(10).                 00690000
001110           03  LK-P1-TASA              PIC S9(03)V9(04) COMP-3.   00700000
001120           03  LK-P1-TASA-IND          PIC X(01).                 00710000
001130       01  LK-PATA-1-BLOQUE REDEFINES LK-PATA-1 PIC X(26).         00715000
001140*    SEGUNDO REDEFINES DEL PROGRAMA - VISTA DE BLOQUE PARA
001150*    LA PATA 1, POR SI EL LLAMADOR QUISIERA MOVERLA ENTERA.
001160                                                                 00710100
001170       01  LK-PATA-2.                                             00720000
001180           03  LK-P2-FLAG-PAGORECI     PIC X(07).                 00730000
001190           03  LK-P2-TIPO              PIC X(08).                 00740000
001200           03  LK-P2-INDICE            PIC X(10).                 00750000
001210           03  LK-P2-TASA              PIC S9(03)V9(04) COMP-3.   00760000
001220           03  LK-P2-TASA-IND          PIC X(01).                 00770000
001230                                                                 00770100
001240*---- RESULTADO A DEVOLVER (YA EN CERO AL ENTRAR) ---------       00780000
001250           COPY CPVALRES  REPLACING VR-RESULTADO BY LK-RESULTADO. 00790000
001260*    SE REUTILIZA LA MISMA COPY CPVALRES QUE PGMVALNG, SOLO
001270*    CAMBIANDO EL NOMBRE DEL GRUPO RAIZ POR REPLACING - EL
001280*    LAYOUT DEL RESULTADO ES IDENTICO EN TODA LA FAMILIA.
001290                                                                 00790100
001300       PROCEDURE DIVISION USING LK-PATA-1 LK-PATA-2 LK-RESULTADO. 00800000
001310*    SIN SECTION DE PARRAFOS DE APERTURA/CIERRE DE ARCHIVO -
001320*    TODA LA RUTINA CABE EN 0000/1000/2000/8000 PORQUE NO
001330*    HAY E/S, SOLO COMPARACION DE CAMPOS RECIBIDOS.
001340                                                                 00800100
001350*----------------------------------------------------------       00810000
001360       0000-MAIN-PROCESS-I.                                      00820000
001370*    PARRAFO PRINCIPAL: LIMPIA EL RESULTADO, REVISA LA
001380*    RELACION ENTRE LAS DOS PATAS (1000) Y LUEGO CADA PATA
001390*    POR SEPARADO (2000, LLAMADO DOS VECES), PARA TERMINAR
001400*    FIJANDO VR-ES-VALIDO SEGUN HAYA O NO ERRORES.
001410                                                                 00820100
001420           MOVE ZEROS  TO VR-CANT-ERRORES  OF LK-RESULTADO        00830000
001430*    EL RESULTADO SE LIMPIA AL ENTRAR PORQUE EL LLAMADOR
001440*    REUTILIZA EL MISMO AREA DE LINKAGE EN CADA CALL - SIN
001450*    ESTE MOVE QUEDARIAN ERRORES DE LA NEGOCIACION ANTERIOR.
001460           MOVE SPACES TO VR-DETALLE (1) OF LK-RESULTADO          00840000
001470                                                                 00840100
001480           PERFORM 1000-PATAS-OPUESTAS-I THRU 1000-PATAS-OPUESTAS-F00850000
001490                                                                 00850100
001500           MOVE 1                  TO WS-NUM-PATA                 00860000
001510*    SE ARMA WS-PATA-TRABAJO CON LOS CAMPOS DE LA PATA 1 Y SE
001520*    LLAMA A 2000; LUEGO SE REPITE LO MISMO CON LA PATA 2 -
001530*    EVITA ESCRIBIR 2000 DOS VECES.
001540           MOVE LK-P1-FLAG-PAGORECI TO WS-PAT-FLAG-PAGORECI       00870000
001550           MOVE LK-P1-TIPO          TO WS-PAT-TIPO                00880000
001560           MOVE LK-P1-INDICE        TO WS-PAT-INDICE              00890000
001570           MOVE LK-P1-TASA          TO WS-PAT-TASA                00900000
001580           MOVE LK-P1-TASA-IND      TO WS-PAT-TASA-IND            00910000
001590           PERFORM 2000-REVISAR-PATA-I THRU 2000-REVISAR-PATA-F   00920000
001600                                                                 00920100
001610           MOVE 2                  TO WS-NUM-PATA                 00930000
001620*    SEGUNDA PASADA DE 2000, AHORA CON LOS CAMPOS DE LA
001630*    PATA 2.
001640           MOVE LK-P2-FLAG-PAGORECI TO WS-PAT-FLAG-PAGORECI       00940000
001650           MOVE LK-P2-TIPO          TO WS-PAT-TIPO                00950000
001660           MOVE LK-P2-INDICE        TO WS-PAT-INDICE              00960000
001670           MOVE LK-P2-TASA          TO WS-PAT-TASA                00970000
001680           MOVE LK-P2-TASA-IND      TO WS-PAT-TASA-IND            00980000
001690           PERFORM 2000-REVISAR-PATA-I THRU 2000-REVISAR-PATA-F   00990000
001700                                                                 00990100
001710           IF VR-CANT-ERRORES OF LK-RESULTADO EQUAL ZEROS         01000000
001720*    EL ESTADO VALID/INVALID DE LA PATA SE DECIDE RECIEN
001730*    AQUI, DESPUES DE ACUMULAR LOS ERRORES DE LA REGLA 1 Y
001740*    DE AMBAS PASADAS DE LA REGLA 2.
001750              SET VR-ES-VALIDO-SI OF LK-RESULTADO TO TRUE         01010000
001760           ELSE                                                   01020000
001770              SET VR-ES-VALIDO-NO OF LK-RESULTADO TO TRUE         01030000
001780           END-IF.                                                01040000
001790                                                                 01040100
001800       0000-MAIN-PROCESS-F.  GOBACK.                              01050000
001810                                                                 01050100
001820*---- REGLA 1: LAS PATAS DEBEN TENER BANDERA OPUESTA -------       01060000
001830*     COMPARACION EXACTA, SIN CONVERTIR MAYUS/MINUS                01060100
001840*     (ASI LLEGA DEL SISTEMA DE CAPTURA - TK-0188).                01060200
001850       1000-PATAS-OPUESTAS-I.                                      01070000
001860*    COMPARA LAS BANDERAS PAGO/RECIBE DE LAS DOS PATAS - SI
001870*    SON IGUALES (AMBAS PAGADORAS O AMBAS RECEPTORAS) LA
001880*    NEGOCIACION NO TIENE SENTIDO COMO SWAP.
001890                                                                 01070100
001900           MOVE LK-P1-FLAG-PAGORECI TO WS-FLAG-1                   01080000
001910           MOVE LK-P2-FLAG-PAGORECI TO WS-FLAG-2                   01090000
001920                                                                 01090100
001930           IF WS-FLAG-1 EQUAL WS-FLAG-2                            01100000
001940*    COMPARACION EXACTA DE LITERAL, SIN CLASE-LETRAS NI
001950*    CONVERSION - EL VALOR YA VIENE NORMALIZADO DESDE EL
001960*    SISTEMA DE CAPTURA.
001970              PERFORM 8000-AGREGAR-ERROR-I THRU 8000-AGREGAR-ERROR-F01110000
001980              MOVE 'TRADELEGS' TO VR-CAMPO (WS-IX-ERROR) OF LK-RESULTADO01120000
001990              MOVE 'Legs must have opposite pay/receive flags'     01130000
002000                 TO VR-MENSAJE (WS-IX-ERROR) OF LK-RESULTADO        01140000
002010           END-IF.                                                 01150000
002020                                                                 01150100
002030       1000-PATAS-OPUESTAS-F.  EXIT.                               01160000
002040                                                                 01160100
002050*---- REGLA 2: REVISION INDIVIDUAL DE CADA PATA (LLAMADA          01170000
002060*     UNA VEZ POR PATA-1 Y UNA VEZ POR PATA-2).                    01170100
002070*                                                                 01170200
002080*     OJO TK-0233: EL CHEQUEO DE INDICE DE PATA FLOTANTE SE        01170300
002090*     ESCRIBE TAL COMO QUEDO EN EL SISTEMA DE CAPTURA              01170400
002100*     ORIGINAL, DONDE EL "O INDICE NO VIENE" NO QUEDA              01170500
002110*     ENCERRADO DENTRO DEL "Y ES FLOTANTE"; POR ESO EL             01170600
002120*     ERROR SALE IGUAL PARA CUALQUIER PATA SIN INDICE, SEA         01170700
002130*     FLOTANTE O FIJA.  NO CORREGIR SIN AUTORIZACION DE            01170800
002140*     NEGOCIO - ASI FUNCIONA DESDE ORIGEN.                         01170900
002150       2000-REVISAR-PATA-I.                                        01180000
002160*    REVISA UNA PATA INDEPENDIENTE DE LA OTRA: SI ES
002170*    FLOTANTE DEBE TRAER INDICE; SI ES FIJA DEBE TRAER TASA
002180*    MAYOR QUE CERO.  SE LLAMA UNA VEZ POR PATA DESDE 0000.
002190                                                                 01180100
002200           IF (WS-PAT-TIPO EQUAL 'Floating' AND                    01190000
002210*    VER BANNER DE ARRIBA (TK-0233): EL OR DE LA SEGUNDA
002220*    LINEA NO ESTA ENCERRADO CON EL AND - POR PRECEDENCIA
002230*    DE COBOL ESTO EQUIVALE A (TIPO=FLOTANTE AND SIN-INDICE)
002240*    OR (SIN-INDICE), QUE SE REDUCE A SOLO (SIN-INDICE) SIN
002250*    IMPORTAR EL TIPO - EL PRIMER TERMINO DEL AND QUEDA
002260*    REDUNDANTE.  QUEDA ASI INTENCIONALMENTE (VER HISTORIA).
002270               WS-PAT-INDICE EQUAL SPACES)                         01200000
002280               OR WS-PAT-INDICE EQUAL SPACES                       01210000
002290              PERFORM 8000-AGREGAR-ERROR-I THRU 8000-AGREGAR-ERROR-F01220000
002300              MOVE 'TRADELEGS' TO VR-CAMPO (WS-IX-ERROR) OF LK-RESULTADO01230000
002310              MOVE 'Leg must have an index specified'              01240000
002320                 TO VR-MENSAJE (WS-IX-ERROR) OF LK-RESULTADO        01250000
002330           END-IF                                                  01260000
002340                                                                 01260100
002350           IF WS-PAT-TIPO EQUAL 'Fixed' AND                        01270000
002360*    PATA FIJA SIN TASA INFORMADA (O TASA CERO) ES ERROR -
002370*    NO APLICA PATA-TASA-IND AQUI, SOLO SE REVISA SI LA TASA
002380*    RECIBIDA ES MAYOR QUE CERO.
002390              WS-PAT-TASA NOT GREATER THAN ZERO                    01280000
002400              PERFORM 8000-AGREGAR-ERROR-I THRU 8000-AGREGAR-ERROR-F01290000
002410              MOVE 'TRADELEGS' TO VR-CAMPO (WS-IX-ERROR) OF LK-RESULTADO01300000
002420              MOVE 'Leg must have rate greater than 0'              01310000
002430                 TO VR-MENSAJE (WS-IX-ERROR) OF LK-RESULTADO        01320000
002440           END-IF.                                                 01330000
002450                                                                 01330100
002460       2000-REVISAR-PATA-F.  EXIT.                                 01340000
002470                                                                 01340100
002480*---- AGREGA UNA ENTRADA AL DETALLE DE ERRORES (TOPE 10) ---       01350000
002490       8000-AGREGAR-ERROR-I.                                       01360000
002500*    IDENTICO EN ESPIRITU AL 8000 DE PGMVALNG, PERO CONTRA
002510*    LK-RESULTADO EN VEZ DE VR-RESULTADO (AQUI EL RESULTADO
002520*    VIAJA POR LINKAGE, NO EN WORKING-STORAGE).
002530                                                                 01360100
002540           ADD 1 TO VR-CANT-ERRORES OF LK-RESULTADO                01370000
002550*    EL TOPE DE 10 SE RESPETA IGUAL QUE EN PGMVALNG - VER
002560*    TK-0601 EN LA HISTORIA DE ESTE PROGRAMA.
002570           IF VR-CANT-ERRORES OF LK-RESULTADO NOT GREATER THAN 10  01380000
002580              MOVE VR-CANT-ERRORES OF LK-RESULTADO TO WS-IX-ERROR  01390000
002590           ELSE                                                    01400000
002600              MOVE 10 TO WS-IX-ERROR                               01410000
002610           END-IF.                                                 01420000
002620                                                                 01420100
002630       8000-AGREGAR-ERROR-F.  EXIT.                                01430000
